000100*================================================================*
000200*        CLAMMAST  --  CLAIM MASTER RECORD LAYOUT                *
000300*================================================================*
000400*  USED BY POLCLAIM TO HOLD ONE CLAIM MASTER RECORD, BOTH AS     *
000500*  THE FIXED 360-BYTE IMAGE READ FROM CLMFILE/WRITTEN TO CLMOUT  *
000600*  AND AS THE WORKING COPY POLCLAIM EDITS IN 200-SERIES LOGIC.   *
000700*-----------------------------------------------------------------
000800* 1983-06-02 RCH  ORIGINAL LAYOUT, PAID/DENIED CLAIMS ONLY
000900* 1992-01-14 RCH  ADDED CLM-STATUS FOR SUBMIT/APPROVE/REJECT FLOW
001000* 1992-01-14 RCH  (WO 5528, COMPANION CHANGE TO POLYMAST)
001100* 1999-02-22 RCH  Y2K -- CLM-INCIDENT-DATE EXPANDED FROM 9(6)
001200* 1999-02-22 RCH  TO 9(8), CCYYMMDD  (WO 6610-Y2K)
001300*================================================================*
001400 01  CLAIM-RECORD-WS.
001500*    INTERNAL SEQUENTIAL IDENTIFIER -- ASSIGNED BY POLCLAIM,
001600*    NOT THE EXTERNAL CLAIM NUMBER
001700     05  CLM-ID                      PIC 9(09).
001800*    EXTERNAL CLAIM NUMBER, FORMAT CLM-CCYY-NNNNNN
001900     05  CLM-NUMBER                  PIC X(20).
002000*    POL-ID OF THE POLICY THIS CLAIM IS FILED AGAINST
002100     05  CLM-POLICY-ID               PIC 9(09).
002200     05  CLM-DESCRIPTION             PIC X(100).
002300     05  CLM-AMOUNT                  PIC S9(13)V99.
002400*    DATE OF LOSS, CCYYMMDD
002500     05  CLM-INCIDENT-DATE           PIC 9(08).
002600     05  CLM-INCIDENT-DATE-X REDEFINES
002700         CLM-INCIDENT-DATE           PIC X(08).
002800     05  CLM-INCIDENT-PERIOD REDEFINES
002900         CLM-INCIDENT-DATE.
003000         10  CLM-INCIDENT-YEAR       PIC 9(04).
003100         10  CLM-INCIDENT-MONTH      PIC 9(02).
003200         10  CLM-INCIDENT-DAY        PIC 9(02).
003300     05  CLM-STATUS                  PIC X(10).
003400         88  CLM-STATUS-SUBMITTED        VALUE 'SUBMITTED'.
003500         88  CLM-STATUS-APPROVED         VALUE 'APPROVED'.
003600         88  CLM-STATUS-REJECTED         VALUE 'REJECTED'.
003700*    REQUIRED WHEN CLM-STATUS IS REJECTED, BLANK OTHERWISE
003800     05  CLM-REJECT-REASON           PIC X(100).
003900*    PAD TO 360-BYTE FIXED RECORD, FUTURE EXPANSION
004000     05  FILLER                      PIC X(89).
