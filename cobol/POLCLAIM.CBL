000100*================================================================*
000200*  POLCLAIM  --  INSURANCE POLICY AND CLAIM ACTIVITY BATCH       *
000300*================================================================*
000400*  RUNS NIGHTLY AGAINST THE DAY'S TRNFILE FEED FROM THE FRONT    *
000500*  OFFICE.  POLICY AND CLAIM MASTERS ARE BOTH LOADED INTO MEMORY *
000600*  ONCE, THE TRANSACTIONS ARE APPLIED IN THE ORDER RECEIVED, AND *
000700*  BOTH MASTERS ARE REWRITTEN IN FULL AT END OF RUN.  THERE IS   *
000800*  NO CARRY-FORWARD FROM ONE RUN TO THE NEXT EXCEPT WHAT IS ON   *
000900*  THE REWRITTEN MASTER FILES THEMSELVES.                        *
001000*================================================================*
001100 IDENTIFICATION DIVISION.
001200 PROGRAM-ID. POLCLAIM.
001300*===============================================================*
001400* INSURANCE POLICY AND CLAIM MAINTENANCE                      =*
001500* AUTHOR: ROBERTO CHIRINOS                                    =*
001600* DATE  : 11/03/81                                             =*
001700*===============================================================*
001800 AUTHOR. ROBERTO CHIRINOS.
001900 INSTALLATION. GROUP HEALTH UNDERWRITING - DATA PROCESSING.
002000 DATE-WRITTEN. 03/11/81.
002100 DATE-COMPILED. 03/11/81.
002200 SECURITY. NON-CONFIDENTIAL.
002300*-----------------------------------------------------------------
002400*                     C H A N G E    L O G
002500*-----------------------------------------------------------------
002600* 1981-03-11 RCH  ORIGINAL PROGRAM.  LOADS POLICY MASTER, EDITS
002700* 1981-03-11 RCH  AND POSTS TRANSACTIONS, REWRITES MASTER.
002800* 1983-06-02 RCH  ADDED CLAIM MASTER AND SC/UC TRANSACTIONS
002900* 1983-06-02 RCH  (WO 2204).
003000* 1986-09-30 RCH  ADDED AUTO/HOME/LIFE LINES OF BUSINESS TO THE
003100* 1986-09-30 RCH  CP EDIT  (WO 4471).
003200* 1989-11-17 RCH  ADDED XP CANCEL TRANSACTION, RP RENEWAL
003300* 1989-11-17 RCH  TRANSACTION AND ASSOCIATED DATE MATH  (WO 5100).
003400* 1992-01-14 RCH  REWROTE RP TO CARRY FORWARD A NEW POLICY ROW
003500* 1992-01-14 RCH  RATHER THAN UPDATING THE ORIGINAL IN PLACE,
003600* 1992-01-14 RCH  PER UNDERWRITING REQUEST  (WO 5528).
003700* 1994-04-05 RCH  ADDED IQ POLICY INQUIRY TRANSACTION AND
003800* 1994-04-05 RCH  ASSOCIATED FILTER LOGIC  (WO 5890).
003900* 1998-08-19 LMR  CONTROL TOTALS MOVED FROM DISPLAY TO RPTFILE
004000* 1998-08-19 LMR  TRAILER PAGE PER AUDIT REQUEST  (WO 6402).
004100* 1999-02-22 RCH  Y2K -- RUN DATE WINDOWING ADDED, ALL DATE
004200* 1999-02-22 RCH  FIELDS NOW CCYYMMDD THROUGHOUT  (WO 6610-Y2K).
004300* 2001-05-30 DKP  FIXED POLICY NUMBER SEQUENCE TO RESEED FROM
004400* 2001-05-30 DKP  HIGHEST EXISTING NUMBER FOR THE RUN YEAR
004500* 2001-05-30 DKP  RATHER THAN RESTARTING AT 1  (HD 7719).
004600* 2004-10-08 DKP  CLAIM AMOUNT EQUAL TO COVERAGE AMOUNT NOW
004700* 2004-10-08 DKP  ACCEPTED ON SUBMIT, PER LEGAL REVIEW  (HD 8255).
004800* 2006-02-27 DKP  INVALID TRN-CODE PATH NOW BUMPS THE ERROR TOTAL
004900* 2006-02-27 DKP  AND BLANKS THE REPORT KEY COLUMN, SAME AS EVERY
005000* 2006-02-27 DKP  OTHER REJECT PATH  (HD 9034).
005100*================================================================*
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SOURCE-COMPUTER. IBM-370.
005500 OBJECT-COMPUTER. IBM-370.
005600*    C01 TIES THE PRINTER'S TOP-OF-FORM CHANNEL TO THE
005700*    ADVANCING PAGE CLAUSE USED BY 900-WRITE-PAGE-HEADERS AND
005800*    930-WRITE-TRAILER-TOTALS.
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM.
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300*    POLICY MASTER, IN AND OUT.  INPUT IS READ ONCE AT START OF
006400*    RUN TO BUILD THE TABLE; OUTPUT IS THE FRESH MASTER WRITTEN
006500*    BACK AT END OF RUN WITH THIS RUN'S MAINTENANCE APPLIED.
006600     SELECT POLFILE  ASSIGN TO POLFILE
006700        FILE STATUS  IS FS-STAT-POL.
006800*
006900*    CLAIM MASTER, IN AND OUT -- SAME PATTERN AS POLFILE/POLOUT.
007000*    TWO SEPARATE FILES RATHER THAN ONE I-O FILE SINCE THE
007100*    SHOP'S JCL KEEPS INPUT AND OUTPUT GENERATIONS DISTINCT.
007200     SELECT CLMFILE  ASSIGN TO CLMFILE
007300        FILE STATUS  IS FS-STAT-CLM.
007400*
007500*    DAILY TRANSACTION FEED -- SIX CODES, ONE RECORD LAYOUT,
007600*    READ SEQUENTIALLY AND APPLIED IN THE ORDER RECEIVED.
007700     SELECT TRNFILE  ASSIGN TO TRNFILE
007800        FILE STATUS  IS FS-STAT-TRN.
007900*
008000     SELECT POLOUT   ASSIGN TO POLOUT
008100        FILE STATUS  IS FS-STAT-POUT.
008200*
008300     SELECT CLMOUT   ASSIGN TO CLMOUT
008400        FILE STATUS  IS FS-STAT-COUT.
008500*
008600*    PRINTED ACTIVITY REPORT -- ONE DETAIL LINE PER TRANSACTION,
008700*    INQUIRY SUB-LINES, AND THE CONTROL-TOTAL TRAILER PAGE.
008800     SELECT RPTFILE  ASSIGN TO RPTFILE
008900        FILE STATUS  IS FS-STAT-RPT.
009000 DATA DIVISION.
009100 FILE SECTION.
009200*    POLFILE/CLMFILE/TRNFILE ARE READ INTO THE WORKING-STORAGE
009300*    LAYOUTS BELOW (COPY POLYMAST/CLAMMAST/POLTRAN) RATHER THAN
009400*    PROCESSED DIRECTLY OFF THE FD -- SEE THE 200/300/400-SERIES.
009500*    INPUT POLICY MASTER -- 380 BYTES, FIXED, SAME RECORD
009600*    LENGTH AS POLOUT BELOW SINCE NO FIELD IS ADDED OR DROPPED
009700*    BY THIS PROGRAM, ONLY MAINTAINED.
009800 FD  POLFILE
009900     RECORDING MODE IS F
010000     BLOCK CONTAINS 0 RECORDS
010100     RECORD CONTAINS 380 CHARACTERS
010200     DATA RECORD IS POLICY-RECORD-IN.
010300 01  POLICY-RECORD-IN                    PIC X(380).
010400*    INPUT CLAIM MASTER -- 360 BYTES, FIXED, SAME TREATMENT
010500*    AS POLFILE ABOVE -- SORTED ASCENDING BY CLM-ID ON DISK,
010600*    EXACTLY LIKE THE POLICY MASTER IS SORTED BY POL-ID.
010700 FD  CLMFILE
010800     RECORDING MODE IS F
010900     BLOCK CONTAINS 0 RECORDS
011000     RECORD CONTAINS 360 CHARACTERS
011100     DATA RECORD IS CLAIM-RECORD-IN.
011200 01  CLAIM-RECORD-IN                     PIC X(360).
011300*    DAILY TRANSACTION FEED -- 600 BYTES, WIDE ENOUGH TO CARRY
011400*    THE UNION OF ALL SIX TRANSACTION LAYOUTS (SEE POLTRAN).
011500*    NOT SORTED -- TRANSACTIONS PROCESS IN ARRIVAL ORDER.
011600 FD  TRNFILE
011700     RECORDING MODE IS F
011800     BLOCK CONTAINS 0 RECORDS
011900     RECORD CONTAINS 600 CHARACTERS
012000     DATA RECORD IS TRANSACTION-RECORD-IN.
012100 01  TRANSACTION-RECORD-IN               PIC X(600).
012200*    OUTPUT POLICY MASTER -- WRITTEN FRESH AT END OF RUN BY
012300*    THE 500-SERIES, ONE RECORD PER TABLE ROW, ORIGINAL AND
012400*    NEWLY CREATED/RENEWED ROWS ALIKE.
012500 FD  POLOUT
012600     RECORDING MODE IS F
012700     BLOCK CONTAINS 0 RECORDS
012800     RECORD CONTAINS 380 CHARACTERS
012900     DATA RECORD IS POLICY-RECORD-OUT.
013000 01  POLICY-RECORD-OUT                   PIC X(380).
013100*    OUTPUT CLAIM MASTER -- SAME TREATMENT AS POLOUT, DRIVEN
013200*    BY THE 520-SERIES -- A FRESH GENERATION EVERY RUN, NEVER
013300*    AN UPDATE-IN-PLACE OF YESTERDAY'S FILE.
013400 FD  CLMOUT
013500     RECORDING MODE IS F
013600     BLOCK CONTAINS 0 RECORDS
013700     RECORD CONTAINS 360 CHARACTERS
013800     DATA RECORD IS CLAIM-RECORD-OUT.
013900 01  CLAIM-RECORD-OUT                    PIC X(360).
014000*    ACTIVITY REPORT -- 132 BYTES TO MATCH THE SHOP'S STANDARD
014100*    WIDE-CARRIAGE LINE PRINTER FORMS.  ONE COPY GOES TO
014200*    UNDERWRITING, ONE TO THE CLAIMS DESK.
014300 FD  RPTFILE
014400     RECORDING MODE IS F
014500     BLOCK CONTAINS 0 RECORDS
014600     RECORD CONTAINS 132 CHARACTERS
014700     DATA RECORD IS RPT-LINE-OUT.
014800 01  RPT-LINE-OUT                        PIC X(132).
014900*----------------------------------------------------------------
015000* WORKING-STORAGE IS WHERE THE REAL WORK HAPPENS -- THE TWO
015100* MASTERS ARE HELD HERE AS TABLES FOR THE LIFE OF THE RUN, AND
015200* EVERY EDIT, COUNTER AND REPORT LINE LIVES HERE AS WELL.
015300*----------------------------------------------------------------
015400 WORKING-STORAGE SECTION.
015500*Working Copies of the Master and Transaction Layouts
015600*    THE FLAT RECORD LAYOUTS ONLY -- THE OCCURS TABLES THAT
015700*    HOLD ALL ROWS IN MEMORY ARE DECLARED FURTHER DOWN.
015800     COPY POLYMAST.
015900     COPY CLAMMAST.
016000     COPY POLTRAN.
016100*Table Indices, Maximums and Sequence Controls
016200*    WS-POL-MAX-INDEX/WS-CLM-MAX-INDEX TRACK HOW MANY ROWS ARE
016300*    CURRENTLY IN THE TWO IN-MEMORY TABLES -- THEY GROW AS THE
016400*    200/300-SERIES LOADS RUN AND AGAIN AS THE 430/460-SERIES
016500*    APPEND NEWLY CREATED POLICIES AND CLAIMS.
016600 77  WS-POL-MAX-INDEX            PIC S9(04) COMP VALUE 0.
016700 77  WS-CLM-MAX-INDEX            PIC S9(04) COMP VALUE 0.
016800*    TABLE LIMITS -- SIZED TO UNDERWRITING'S BOOK OF BUSINESS
016900*    PLUS HEADROOM FOR ONE RUN'S WORTH OF NEW POLICIES/CLAIMS.
017000*    A RUN THAT EXCEEDS EITHER LIMIT HAS NO GRACEFUL FALLBACK,
017100*    SO BOTH WERE SIZED WITH ROOM TO SPARE.
017200 77  WS-POL-TABLE-LIMIT          PIC S9(04) COMP VALUE 3000.
017300 77  WS-CLM-TABLE-LIMIT          PIC S9(04) COMP VALUE 6000.
017400*    WS-SRCH-IX IS THE GENERAL PURPOSE TABLE SUBSCRIPT SHARED BY
017500*    THE LOOKUP, REWRITE AND INQUIRY-SCAN PARAGRAPHS.  NONE OF
017600*    THOSE PARAGRAPHS CALL EACH OTHER, SO SHARING IT IS SAFE.
017700 77  WS-SRCH-IX                  PIC S9(04) COMP VALUE 0.
017800*    WS-SUB-POS DRIVES THE POLICY-NUMBER SUBSTRING SCAN IN THE
017900*    480/498-SERIES -- ONE STARTING POSITION AT A TIME, STOPPING
018000*    AS SOON AS SUBSTR-WAS-FOUND GOES TRUE.
018100 77  WS-SUB-POS                  PIC S9(03) COMP VALUE 0.
018200*    HIGHEST ID/SEQUENCE SEEN SO FAR, SEEDED AT LOAD TIME AND
018300*    BUMPED BY ONE EACH TIME THE 430/440/460-SERIES MINT A NEW
018400*    POLICY OR CLAIM -- SEE THE 700-SERIES NUMBER GENERATOR.
018500 77  WS-NEXT-POL-ID              PIC S9(09) COMP VALUE 0.
018600 77  WS-NEXT-CLM-ID              PIC S9(09) COMP VALUE 0.
018700 77  WS-NEXT-POL-SEQ             PIC S9(06) COMP VALUE 0.
018800 77  WS-NEXT-CLM-SEQ             PIC S9(06) COMP VALUE 0.
018900*    HOLDS THE SEQUENCE PORTION PULLED OUT OF AN EXISTING
019000*    POL-/CLM- NUMBER WHILE SEEDING (SEE 200/300-SERIES) --
019100*    RESCANNED EVERY RUN SINCE NO SEPARATE SEED FILE IS KEPT.
019200 77  WS-SEQ-CANDIDATE            PIC 9(06)  COMP VALUE 0.
019300*    RUNNING COUNT OF MATCHES FOUND DURING AN IQ INQUIRY SCAN --
019400*    RESET TO ZERO AT THE START OF EACH INQUIRY, PRINTED BY 925.
019500*    A ZERO COUNT STILL PRINTS -- NO MATCHES IS ITSELF AN ANSWER.
019600 77  WS-MATCH-COUNT              PIC S9(05) COMP VALUE 0.
019700*    SUBSCRIPT OF THE POLICY/CLAIM ROW LOCATED BY THE 490/495
019800*    LOOKUP PARAGRAPHS, FOR USE BY THE CALLING PARAGRAPH.  LEFT
019900*    AT ITS PRIOR VALUE WHEN THE LOOKUP FAILS TO FIND A MATCH.
020000 77  WS-FOUND-POL-IX             PIC S9(04) COMP VALUE 0.
020100 77  WS-FOUND-CLM-IX             PIC S9(04) COMP VALUE 0.
020200*Policy Master Table -- Loaded Ascending by POL-ID
020300*    ONE ROW PER POLICY, HELD IN MEMORY FOR THE LIFE OF THE RUN
020400*    SO THAT RENEW/CANCEL/CLAIM TRANSACTIONS CAN FIND AND
020500*    MAINTAIN ANY POLICY REGARDLESS OF WHICH PASS LOADED IT.
020600 01  WS-POLICY-TABLE.
020700     05  POLICY-TABLE-ITEM OCCURS 3000 TIMES
020800             ASCENDING KEY IS POL-ID-T
020900             INDEXED BY POL-IDX.
021000*        SURROGATE KEY, ASSIGNED ONCE AT CREATE TIME, NEVER
021100*        REUSED -- THE ASCENDING KEY THE TABLE IS ORDERED ON.
021200*        A CANCELLED POLICY KEEPS ITS KEY, IT IS NOT REMOVED.
021300         10  POL-ID-T                    PIC 9(09).
021400*        EXTERNAL POLICY NUMBER, POL-CCYY-NNNNNN, SEE 700-SERIES.
021500*        THIS IS WHAT PRINTS ON THE REPORT, NOT POL-ID-T -- THE
021600*        POLICYHOLDER NEVER SEES THE INTERNAL SURROGATE KEY.
021700         10  POL-NUMBER-T                PIC X(20).
021800*        NAME AND EMAIL OF THE POLICYHOLDER -- EDITED ONCE, AT
021900*        CREATE TIME, AND NEVER RE-EDITED BY ANY LATER RENEWAL.
022000*        A CHANGE OF EMAIL REQUIRES A NEW POLICY, NOT A RENEWAL.
022100         10  POL-CUSTOMER-NAME-T         PIC X(100).
022200         10  POL-CUSTOMER-EMAIL-T        PIC X(100).
022300*        HEALTH/AUTO/HOME/LIFE -- SEE THE 430 CREATE EDIT.  NO
022400*        OTHER LINE OF BUSINESS IS CURRENTLY UNDERWRITTEN, AND
022500*        THE TYPE IS NEVER CHANGED AFTER THE POLICY IS WRITTEN.
022600         10  POL-TYPE-T                  PIC X(10).
022700*        COVERAGE LIMIT AND ANNUAL PREMIUM -- COVERAGE MUST
022800*        EXCEED PREMIUM, CHECKED ONCE AT 430 CREATE TIME.  A
022900*        RENEWAL CARRIES BOTH FORWARD WITHOUT RE-CHECKING THEM.
023000         10  POL-COVERAGE-AMT-T          PIC S9(13)V99.
023100         10  POL-PREMIUM-AMT-T           PIC S9(13)V99.
023200*        CURRENT TERM -- WHAT 440 RENEWAL, 450 CANCEL AND 460
023300*        CLAIM-SUBMIT ALL COMPARE AN INCIDENT DATE AGAINST.  A
023400*        RENEWAL REPLACES BOTH DATES WITH THE NEW TERM'S PAIR.
023500         10  POL-START-DATE-T            PIC 9(08).
023600         10  POL-END-DATE-T              PIC 9(08).
023700*        ACTIVE/CANCELLED -- NO OTHER STATUS EXISTS ON A POLICY.
023800*        A RENEWED POLICY GETS A WHOLE NEW ROW, NOT A THIRD STATE.
023900*        ONCE CANCELLED, A POLICY NEVER RETURNS TO ACTIVE.
024000         10  POL-STATUS-T                PIC X(10).
024100         10  FILLER                      PIC X(10).
024200*Claim Master Table -- Loaded Ascending by CLM-ID
024300*    MIRRORS WS-POLICY-TABLE -- ONE ROW PER CLAIM, CARRYING THE
024400*    OWNING POLICY ID SO SUBMIT/UPDATE CAN CROSS-CHECK AGAINST
024500*    THE POLICY ROW WITHOUT A SECOND PASS OF CLMFILE.
024600 01  WS-CLAIM-TABLE.
024700     05  CLAIM-TABLE-ITEM OCCURS 6000 TIMES
024800             ASCENDING KEY IS CLM-ID-T
024900             INDEXED BY CLM-IDX.
025000*        SURROGATE KEY, SAME CONVENTION AS POL-ID-T ABOVE --
025100*        ASSIGNED ONCE, NEVER REUSED, NEVER CHANGED.  A
025200*        REJECTED CLAIM KEEPS ITS KEY, IT IS NOT DELETED.
025300         10  CLM-ID-T                    PIC 9(09).
025400         10  CLM-NUMBER-T                PIC X(20).
025500*        OWNING POLICY -- MATCHED AGAINST POL-ID-T BY THE
025600*        490-SERIES LOOKUP WHEN A CLAIM IS SUBMITTED OR UPDATED.
025700*        A CLAIM'S OWNING POLICY NEVER CHANGES ONCE FILED.
025800         10  CLM-POLICY-ID-T             PIC 9(09).
025900*        WHAT HAPPENED, HOW MUCH IT COST, AND WHEN -- ALL THREE
026000*        COME STRAIGHT FROM THE SC TRANSACTION AND ARE NOT
026100*        RE-EDITABLE BY A LATER UC TRANSACTION.
026200         10  CLM-DESCRIPTION-T           PIC X(100).
026300         10  CLM-AMOUNT-T                PIC S9(13)V99.
026400         10  CLM-INCIDENT-DATE-T         PIC 9(08).
026500*        SUBMITTED/APPROVED/REJECTED -- SEE THE 470 UPDATE EDIT.
026600*        A CLAIM STARTS SUBMITTED AND MOVES AT MOST ONCE -- THERE
026700*        IS NO PATH BACK TO SUBMITTED FROM EITHER FINAL STATE.
026800         10  CLM-STATUS-T                PIC X(10).
026900*        BLANK UNLESS CLM-STATUS-T IS REJECTED -- APPROVAL
027000*        NEEDS NO WRITTEN EXPLANATION.  470 ENFORCES THIS BY
027100*        REQUIRING A REASON ONLY ON THE REJECTED BRANCH.
027200         10  CLM-REJECT-REASON-T         PIC X(100).
027300         10  FILLER                      PIC X(10).
027400*Control Totals -- Printed on the Trailer Page
027500*    EVERY FIELD HERE IS BUMPED AT THE POINT A TRANSACTION IS
027600*    ACCEPTED OR REJECTED (SEE THE 430-480 AND 400-SERIES) AND
027700*    PRINTED VERBATIM BY 930-WRITE-TRAILER-TOTALS -- AUDIT'S
027800*    RECONCILIATION CHECK IS TRANS READ = SUM OF THE OTHER SEVEN.
027900 01  WS-CONTROL-TOTALS.
028000*    BUMPED ONCE PER RECORD AT 410, REGARDLESS OF TRN-CODE OR
028100*    WHETHER THE TRANSACTION IS LATER ACCEPTED OR REJECTED.  THIS
028200*    IS THE ONE FIGURE THAT MUST MATCH THE INPUT RECORD COUNT.
028300     05  WS-TOT-TRANS-READ           PIC S9(07) COMP VALUE 0.
028400*    BUMPED AT 430 ONLY ON THE FALL-THROUGH PATH -- A REJECTED
028500*    CP NEVER REACHES THIS FIELD, SINCE EVERY FAILED EDIT
028600*    BRANCHES AROUND IT BY WAY OF GO TO 430-EXIT.
028700     05  WS-TOT-POL-CREATED          PIC S9(07) COMP VALUE 0.
028800     05  WS-TOT-POL-RENEWED          PIC S9(07) COMP VALUE 0.
028900     05  WS-TOT-POL-CANCELLED        PIC S9(07) COMP VALUE 0.
029000     05  WS-TOT-CLM-SUBMITTED        PIC S9(07) COMP VALUE 0.
029100*    SPLIT INTO APPROVED/REJECTED RATHER THAN ONE "UPDATED"
029200*    FIGURE SO THE TRAILER SHOWS THE ADJUDICATION MIX -- CLAIMS
029300*    WANTED TO SEE THE SPLIT, NOT JUST A TOTAL PROCESSED COUNT.
029400     05  WS-TOT-CLM-APPROVED         PIC S9(07) COMP VALUE 0.
029500     05  WS-TOT-CLM-REJECTED         PIC S9(07) COMP VALUE 0.
029600*    EVERY GO TO ...-EXIT ABOVE ON A FAILED EDIT BUMPS THIS ONE
029700*    FIELD, REGARDLESS OF WHICH TRANSACTION TYPE OR WHICH EDIT.
029800*    NO SEPARATE BREAKDOWN BY EDIT REASON IS KEPT IN THIS FIELD.
029900     05  WS-TOT-TRANS-ERROR          PIC S9(07) COMP VALUE 0.
030000     05  FILLER                      PIC X(08).
030100*Switches and File Status Codes
030200*    ONE 2-BYTE STATUS PER FILE -- CHECKED AFTER EVERY OPEN,
030300*    READ, WRITE AND CLOSE AGAINST '00'.
030400 01  SW-SWITCHE-VARS.
030500*    END-OF-FILE FLAGS -- SET BY THE AT END CLAUSE ON EACH READ,
030600*    TESTED BY THE PERFORM...UNTIL IN 000-MAIN-CONTROL.  NONE
030700*    OF THE THREE IS EVER RESET ONCE TURNED ON.
030800     05  SW-END-POL                  PIC X VALUE 'N'.
030900         88  END-OF-POL                  VALUE 'Y'.
031000     05  SW-END-CLM                  PIC X VALUE 'N'.
031100         88  END-OF-CLM                  VALUE 'Y'.
031200     05  SW-END-TRN                  PIC X VALUE 'N'.
031300         88  END-OF-TRN                  VALUE 'Y'.
031400*    SET BY THE 490/495 LOOKUPS WHEN A TARGET POLICY OR CLAIM
031500*    ID IS LOCATED IN THE TABLE; RESET TO 'N' BEFORE EACH CALL.
031600*    THE CALLER TESTS THIS, NOT A RETURN CODE OF ANY KIND.
031700     05  SW-POL-FOUND                PIC X VALUE 'N'.
031800         88  POLICY-WAS-FOUND            VALUE 'Y'.
031900     05  SW-CLM-FOUND                PIC X VALUE 'N'.
032000         88  CLAIM-WAS-FOUND             VALUE 'Y'.
032100*    ACCEPT/REJECT FLAG FOR THE TRANSACTION CURRENTLY BEING
032200*    EDITED -- DEFAULTS TO ACCEPTED AT THE TOP OF EACH PASS AND
032300*    IS FLIPPED TO REJECTED THE MOMENT ANY EDIT FAILS.
032400     05  SW-TRN-OK                   PIC X VALUE 'Y'.
032500         88  TRN-IS-ACCEPTED             VALUE 'Y'.
032600         88  TRN-IS-REJECTED             VALUE 'N'.
032700*    SET WHEN THE 498-SERIES LOCATES THE POLICY-NUMBER FILTER
032800*    SUBSTRING AT THE CURRENT SCAN POSITION.  A MISS LEAVES IT
032900*    UNCHANGED, SO 485 MUST RESET IT AT EACH NEW ATTEMPT.
033000     05  SW-SUBSTR-FOUND              PIC X VALUE 'N'.
033100         88  SUBSTR-WAS-FOUND             VALUE 'Y'.
033200*    LEAP-YEAR FLAG SET BY 815-TEST-LEAP-YEAR, CONSULTED BY
033300*    BOTH THE ADD-ONE-YEAR AND ADD-ONE-DAY DATE ROUTINES.  NEITHER
033400*    ROUTINE RE-TESTS THE YEAR ON ITS OWN.
033500     05  SW-LEAP-YEAR                 PIC X VALUE 'N'.
033600         88  LEAP-YEAR-YES                 VALUE 'Y'.
033700         88  LEAP-YEAR-NO                   VALUE 'N'.
033800*    FILE STATUS CODES -- CHECKED AFTER EVERY OPEN IN 110-OPEN-
033900*    FILES; '00' MEANS THE OPEN SUCCEEDED.  ANYTHING ELSE SENDS
034000*    THE RUN TO 999-ABEND WITHOUT TOUCHING ANY OTHER FILE.
034100     05  FS-STAT-POL                  PIC X(02).
034200         88  POL-OK                          VALUE '00'.
034300     05  FS-STAT-CLM                  PIC X(02).
034400         88  CLM-OK                          VALUE '00'.
034500     05  FS-STAT-TRN                  PIC X(02).
034600         88  TRN-OK                          VALUE '00'.
034700     05  FS-STAT-POUT                 PIC X(02).
034800         88  POUT-OK                          VALUE '00'.
034900     05  FS-STAT-COUT                 PIC X(02).
035000         88  COUT-OK                          VALUE '00'.
035100     05  FS-STAT-RPT                  PIC X(02).
035200         88  RPT-OK                          VALUE '00'.
035300     05  FILLER                       PIC X(08).
035400*Run Date -- Windowed to CCYY, Used for All "Is It In the Past"
035500*Edits Below
035600*    ACCEPT FROM DATE RETURNS A TWO-DIGIT YEAR (YYMMDD) -- THE
035700*    WINDOWING RULE BELOW (SEE 105-GET-RUN-DATE) TURNS THAT INTO
035800*    A FOUR-DIGIT CENTURY SO EVERY DATE COMPARE IN THE PROGRAM
035900*    CAN WORK IN CCYYMMDD, PER THE Y2K REMEDIATION (WO 6610-Y2K).
036000 01  WS-RUN-DATE-AREA.
036100*    RAW ACCEPT FROM DATE RESULT, TWO-DIGIT YEAR, BEFORE
036200*    WINDOWING -- NOT USED FOR ANY COMPARE ONCE 105 HAS RUN.  A
036300*    WORK AREA ONLY, NOT CARRIED PAST 105-GET-RUN-DATE.
036400     05  WS-TODAY-YYMMDD              PIC 9(06).
036500     05  WS-TODAY-YYMMDD-R REDEFINES
036600         WS-TODAY-YYMMDD.
036700         10  WS-TODAY-YY              PIC 9(02).
036800         10  WS-TODAY-MM              PIC 9(02).
036900         10  WS-TODAY-DD              PIC 9(02).
037000*    105-GET-RUN-DATE MOVES 19 OR 20 IN HERE DEPENDING ON THE
037100*    WINDOWING TEST, THEN BUILDS THE FOUR-DIGIT YEAR BELOW FROM IT
037200*    THE CUTOFF IS THE SAME ONE USED THROUGHOUT THE SHOP.
037300     05  WS-TODAY-CENTURY             PIC 9(02) VALUE 19.
037400     05  WS-TODAY-CCYYMMDD-GRP.
037500         10  WS-TODAY-CC              PIC 9(02).
037600         10  WS-TODAY-YY2             PIC 9(02).
037700         10  WS-TODAY-MM2             PIC 9(02).
037800         10  WS-TODAY-DD2             PIC 9(02).
037900*    NUMERIC CCYYMMDD FORM -- WHAT EVERY DATE-COMPARE EDIT IN THE
038000*    430-470 SERIES ACTUALLY TESTS AGAINST.  NUMERIC SO A SIMPLE
038100*    COMPARE ALSO WORKS AS AN EARLIER/LATER TEST.
038200     05  WS-TODAY-CCYYMMDD REDEFINES
038300         WS-TODAY-CCYYMMDD-GRP        PIC 9(08).
038400*    FOUR-DIGIT-YEAR/MONTH/DAY BREAKOUT, SAME BYTES AS ABOVE,
038500*    SPLIT DIFFERENTLY SO 700/710 CAN PULL JUST THE YEAR.  NO
038600*    SEPARATE MOVE IS NEEDED TO GET AT THE YEAR ALONE.
038700     05  WS-TODAY-CCYY-GRP REDEFINES
038800         WS-TODAY-CCYYMMDD.
038900         10  WS-TODAY-CCYY            PIC 9(04).
039000         10  WS-TODAY-MM3             PIC 9(02).
039100         10  WS-TODAY-DD3             PIC 9(02).
039200*    ALPHANUMERIC COPY OF THE RUN YEAR -- SEE 200/300-SERIES
039300*    SEQUENCE-SEEDING COMPARE AGAINST THE "-CCYY-" SLICE OF AN
039400*    EXISTING POL-/CLM- NUMBER.
039500     05  WS-TODAY-CCYY-X              PIC X(04).
039600     05  FILLER                       PIC X(06).
039700*Edit and Search Work Area
039800*    SCRATCH COUNTERS AND FLAGS USED ACROSS THE 430-480 EDIT
039900*    CASCADES -- NOT PERSISTED, RESET BY EACH PARAGRAPH THAT
040000*    USES THEM BEFORE RELYING ON THE VALUE.
040100 01  WS-EDIT-WORK.
040200*    TRAILING-SPACES IS REUSED ACROSS SEVERAL INSPECT TALLYING
040300*    CALLS -- NAME, DESCRIPTION, REJECT-REASON AND POLNUM-FILTER
040400*    EACH SET IT FRESH RIGHT BEFORE COMPUTING THEIR OWN -LEN.
040500     05  WS-TRAILING-SPACES           PIC 9(03) COMP VALUE 0.
040600     05  WS-NAME-LEN                  PIC 9(03) COMP VALUE 0.
040700     05  WS-DESC-LEN                  PIC 9(03) COMP VALUE 0.
040800*    AT-COUNT/DOT-COUNT BACK THE "LOOKS LIKE AN EMAIL ADDRESS"
040900*    CHECK IN 430 -- ONE "@" AND AT LEAST ONE "." IS THE WHOLE
041000*    TEST, NO ATTEMPT AT A FULL RFC-COMPLIANT EDIT.
041100     05  WS-AT-COUNT                  PIC 9(03) COMP VALUE 0.
041200     05  WS-DOT-COUNT                 PIC 9(03) COMP VALUE 0.
041300     05  WS-FILTER-LEN                PIC 9(03) COMP VALUE 0.
041400     05  WS-REASON-LEN                PIC 9(03) COMP VALUE 0.
041500*    UPPERCASED WORKING COPIES FOR THE CASE-INSENSITIVE POLICY
041600*    NUMBER SUBSTRING SEARCH -- SEE 485/498.  THE TABLE ROW
041700*    AND THE FILTER ARE NEVER UPPERCASED IN PLACE.
041800     05  WS-POLNUM-UC                 PIC X(20).
041900     05  WS-FILTER-UC                 PIC X(20).
042000*    HOLDS WHATEVER TEXT THE CURRENT TRANSACTION'S REJECT PATH
042100*    SET, READY FOR 910 TO MOVE INTO RPT-DET-MESSAGE.  BLANKED
042200*    AT THE TOP OF EVERY PASS BY 400 SO NOTHING LEAKS FORWARD.
042300     05  WS-REJECT-MESSAGE            PIC X(94).
042400     05  FILLER                       PIC X(06).
042500*Date Arithmetic Work Area
042600*    THREE INDEPENDENT SETS OF CCYY/MM/DD FIELDS -- ONE FOR THE
042700*    WHOLE-MONTHS-BETWEEN CHECK (MB-), ONE FOR ADD-ONE-YEAR
042800*    (AY-) AND ONE FOR ADD-ONE-DAY (AD-) -- KEPT SEPARATE SO THE
042900*    RENEW PARAGRAPH CAN CHAIN ADD-ONE-DAY INTO ADD-ONE-YEAR
043000*    WITHOUT ONE ROUTINE CLOBBERING THE OTHER'S WORK AREA.
043100 01  WS-DATE-WORK.
043200*    MB- FIELDS FEED 800-WHOLE-MONTHS-BETWEEN -- LOADED FROM
043300*    THE POLICY'S START/END DATES BY WHOEVER CALLS IT.  THE
043400*    ROUTINE ITSELF NEVER TOUCHES THE TABLE DIRECTLY.
043500     05  WS-MB-START-CCYY             PIC 9(04).
043600     05  WS-MB-START-MM               PIC 9(02).
043700     05  WS-MB-START-DD               PIC 9(02).
043800     05  WS-MB-END-CCYY               PIC 9(04).
043900     05  WS-MB-END-MM                 PIC 9(02).
044000     05  WS-MB-END-DD                 PIC 9(02).
044100     05  WS-MONTHS-DIFF               PIC S9(04) COMP VALUE 0.
044200*    AY- FIELDS FEED 810-ADD-ONE-YEAR.  AY-RESULT PACKS THE
044300*    ANSWER AS CCYYMMDD FOR THE CALLER TO PULL BACK APART.  SAME
044400*    PACKED-FIELD IDEA AS THE MB- GROUP ABOVE.
044500     05  WS-AY-CCYY                   PIC 9(04).
044600     05  WS-AY-MM                     PIC 9(02).
044700     05  WS-AY-DD                     PIC 9(02).
044800     05  WS-AY-NEW-CCYY                PIC 9(04).
044900     05  WS-AY-RESULT                  PIC 9(08).
045000     05  WS-AY-RESULT-R REDEFINES
045100         WS-AY-RESULT.
045200         10  WS-AY-RES-CCYY            PIC 9(04).
045300         10  WS-AY-RES-MM              PIC 9(02).
045400         10  WS-AY-RES-DD              PIC 9(02).
045500*    AD- FIELDS FEED 820-ADD-ONE-DAY, SAME PACKED-RESULT IDEA
045600*    AS AY- ABOVE -- 440-RENEW-POLICY CHAINS THIS ONE FIRST.  THE
045700*    NEW START DATE IS ONE DAY PAST THE OLD END DATE, NOT A COPY.
045800     05  WS-AD-CCYY                    PIC 9(04).
045900     05  WS-AD-MM                      PIC 9(02).
046000     05  WS-AD-DD                      PIC 9(02).
046100     05  WS-AD-NEW-DD                  PIC 9(02).
046200     05  WS-AD-NEW-MM                  PIC 9(02).
046300     05  WS-AD-NEW-CCYY                PIC 9(04).
046400     05  WS-AD-RESULT                  PIC 9(08).
046500     05  WS-AD-RESULT-R REDEFINES
046600         WS-AD-RESULT.
046700         10  WS-AD-RES-CCYY             PIC 9(04).
046800         10  WS-AD-RES-MM               PIC 9(02).
046900         10  WS-AD-RES-DD               PIC 9(02).
047000*    REMAINDERS/QUOTIENT FOR THE 4/100/400 LEAP TEST AND THE
047100*    CURRENT MONTH'S DAY COUNT PULLED FROM WS-DIM-ITEM BELOW.
047200*    SCRATCH FIELDS ONLY, NOT CARRIED BETWEEN CALLS.
047300     05  WS-LEAP-REM4                   PIC 9(04) COMP VALUE 0.
047400     05  WS-LEAP-REM100                 PIC 9(04) COMP VALUE 0.
047500     05  WS-LEAP-REM400                 PIC 9(04) COMP VALUE 0.
047600     05  WS-LEAP-QUOT                   PIC 9(08) COMP VALUE 0.
047700     05  WS-DAYS-THIS-MONTH             PIC 9(02) COMP VALUE 0.
047800     05  FILLER                         PIC X(08).
047900*Days-per-Month Constants, Redefined as a Searchable Table
048000*    FEBRUARY IS CARRIED AS 28 HERE -- THE LEAP-YEAR BUMP IS
048100*    APPLIED AT RUN TIME IN 820-ADD-ONE-DAY, NOT BAKED IN HERE.
048200 01  WS-DIM-LITERAL.
048300     05  FILLER                    PIC 9(02) VALUE 31.
048400     05  FILLER                    PIC 9(02) VALUE 28.
048500     05  FILLER                    PIC 9(02) VALUE 31.
048600     05  FILLER                    PIC 9(02) VALUE 30.
048700     05  FILLER                    PIC 9(02) VALUE 31.
048800     05  FILLER                    PIC 9(02) VALUE 30.
048900     05  FILLER                    PIC 9(02) VALUE 31.
049000     05  FILLER                    PIC 9(02) VALUE 31.
049100     05  FILLER                    PIC 9(02) VALUE 30.
049200     05  FILLER                    PIC 9(02) VALUE 31.
049300     05  FILLER                    PIC 9(02) VALUE 30.
049400     05  FILLER                    PIC 9(02) VALUE 31.
049500 01  WS-DAYS-IN-MONTH-TABLE REDEFINES
049600     WS-DIM-LITERAL.
049700     05  WS-DIM-ITEM OCCURS 12 TIMES PIC 9(02).
049800*Report Lines
049900*    ONE GROUP PER DISTINCT LINE TYPE THE 900-SERIES CAN WRITE --
050000*    HEADINGS, TRANSACTION DETAIL, INQUIRY SUB-LINES, MATCH
050100*    COUNT AND THE TRAILER.  RPT-LINE-OUT IS WRITTEN FROM
050200*    WHICHEVER GROUP THE CALLING PARAGRAPH JUST BUILT.
050300 01  WS-REPORT-LINES.
050400*    TITLE LINE -- TOP OF EVERY PAGE, CARRIES THE RUN DATE SO
050500*    AN AUDITOR CAN TELL ONE DAY'S REPORT FROM ANOTHER'S.  NO
050600*    PAGE NUMBER PRINTS, ONLY THE RUN DATE.
050700     02  RPT-HEADING-1.
050800         05  FILLER                  PIC X VALUE SPACE.
050900         05  FILLER                  PIC X(40)
051000             VALUE 'POLCLAIM - POLICY/CLAIM ACTIVITY REPORT'.
051100         05  FILLER                  PIC X(10) VALUE SPACES.
051200         05  FILLER                  PIC X(10) VALUE 'RUN DATE:'.
051300         05  RPT-RUN-DATE-OU         PIC 9(08).
051400         05  FILLER                  PIC X(63) VALUE SPACES.
051500*    COLUMN CAPTION LINE -- MATCHES THE FIVE COLUMNS BUILT BY
051600*    RPT-DETAIL-LINE BELOW.  CHANGE ONE AND THE OTHER MUST MOVE.
051700*    TOGETHER IN THE SAME MAINTENANCE REQUEST.
051800     02  RPT-HEADING-2.
051900         05  FILLER                  PIC X VALUE SPACE.
052000         05  FILLER                  PIC X(08) VALUE 'TRN'.
052100         05  FILLER                  PIC X(03) VALUE SPACES.
052200         05  FILLER                  PIC X(14) VALUE 'KEY'.
052300         05  FILLER                  PIC X(10) VALUE 'RESULT'.
052400         05  FILLER                  PIC X(96) VALUE 'MESSAGE'.
052500*    RULE LINE UNDER THE CAPTIONS -- A STRAIGHT DASHED ROW THE
052600*    FULL WIDTH OF THE FORM, NO DATA FIELDS OF ITS OWN.  PURELY
052700*    COSMETIC, CARRIED OVER FROM THE SHOP STANDARD HEADING.
052800     02  RPT-HEADING-3.
052900         05  FILLER                  PIC X(132) VALUE ALL '-'.
053000*    RPT-DET-KEY CARRIES THE POLICY/CLAIM NUMBER OR (ON IQ) THE
053100*    FILTER VALUE -- IT MUST BE EXPLICITLY SET BY EVERY PATH
053200*    THAT WRITES A DETAIL LINE, OR IT WILL PRINT WHATEVER THE
053300*    PRIOR TRANSACTION LEFT IN IT  (SEE HD 9034).
053400     02  RPT-DETAIL-LINE.
053500         05  FILLER                  PIC X VALUE SPACE.
053600         05  RPT-DET-TRN-CODE        PIC X(02).
053700         05  FILLER                  PIC X(03) VALUE SPACES.
053800         05  RPT-DET-KEY             PIC X(20).
053900         05  FILLER                  PIC X(02) VALUE SPACES.
054000         05  RPT-DET-RESULT          PIC X(08).
054100         05  FILLER                  PIC X(02) VALUE SPACES.
054200         05  RPT-DET-MESSAGE         PIC X(94).
054300*    ONE LINE PER MATCHING POLICY ON AN IQ INQUIRY -- WRITTEN
054400*    BY 920-WRITE-INQUIRY-DETAIL-LINE AS 485 SCANS THE TABLE.
054500*    A ZERO-MATCH INQUIRY WRITES NONE OF THESE, ONLY THE COUNT.
054600     02  RPT-INQUIRY-LINE.
054700         05  FILLER                  PIC X VALUE SPACE.
054800         05  FILLER                  PIC X(08) VALUE SPACES.
054900         05  RPT-INQ-POL-NUMBER      PIC X(20).
055000         05  FILLER                  PIC X(02) VALUE SPACES.
055100         05  RPT-INQ-CUSTOMER-NAME   PIC X(30).
055200         05  FILLER                  PIC X(02) VALUE SPACES.
055300         05  RPT-INQ-TYPE            PIC X(10).
055400         05  FILLER                  PIC X(02) VALUE SPACES.
055500         05  RPT-INQ-STATUS          PIC X(10).
055600         05  FILLER                  PIC X(02) VALUE SPACES.
055700         05  RPT-INQ-COVERAGE        PIC $$$,$$$,$$$,$$9.99.
055800         05  FILLER                  PIC X(02) VALUE SPACES.
055900         05  RPT-INQ-PREMIUM         PIC $$$,$$$,$$$,$$9.99.
056000         05  FILLER                  PIC X(06) VALUE SPACES.
056100*    TRAILS THE LAST INQUIRY SUB-LINE WITH A COUNT OF HOW MANY
056200*    POLICIES MATCHED IN ALL, PER 925-WRITE-MATCH-COUNT-LINE.
056300*    PRINTED EVEN WHEN THE COUNT IS ZERO.
056400     02  RPT-MATCH-COUNT-LINE.
056500         05  FILLER                  PIC X(09) VALUE SPACES.
056600         05  FILLER                  PIC X(20)
056700             VALUE 'MATCHING POLICIES: '.
056800         05  RPT-MATCH-COUNT-OU      PIC ZZZZ9.
056900         05  FILLER                  PIC X(98) VALUE SPACES.
057000*    HEAVY RULE SEPARATING THE LAST ACTIVITY PAGE FROM THE
057100*    CONTROL-TOTAL TRAILER PAGE -- DOUBLE RULE OF '=' RATHER
057200*    THAN THE SINGLE '-' RULE UNDER THE ACTIVITY CAPTIONS.
057300     02  RPT-TRAILER-HDR.
057400         05  FILLER                  PIC X(132) VALUE ALL '='.
057500     02  RPT-TRAILER-TITLE.
057600         05  FILLER                  PIC X VALUE SPACE.
057700         05  FILLER                  PIC X(30)
057800             VALUE 'CONTROL TOTALS'.
057900         05  FILLER                  PIC X(101) VALUE SPACES.
058000*    ONE OF THESE IS WRITTEN PER WS-CONTROL-TOTALS FIELD BY
058100*    930-WRITE-TRAILER-TOTALS.  SAME CAPTION-PLUS-COUNT LAYOUT
058200*    FOR EVERY ONE OF THE SIX TOTALS.
058300     02  RPT-TRAILER-LINE.
058400         05  FILLER                  PIC X VALUE SPACE.
058500         05  RPT-TRL-LABEL           PIC X(40).
058600         05  FILLER                  PIC X(02) VALUE SPACES.
058700         05  RPT-TRL-VALUE           PIC ZZZZZZ9.
058800         05  FILLER                  PIC X(82) VALUE SPACES.
058900*Page Break Control, Same Convention as the FAVRPT/CLAIMPRO
059000*Workshop Programs
059100*    WS-LINE-CTR STARTS ABOVE THE 60-LINE THRESHOLD SO THE VERY
059200*    FIRST CALL TO 910/920/925 FORCES A HEADING BEFORE ANY
059300*    DETAIL IS WRITTEN -- SEE 900/910-SERIES.
059400 77  WS-LINE-CTR                     PIC S9(04) COMP VALUE 99.
059500 77  WS-PAGE-CTR                     PIC S9(04) COMP VALUE 0.
059600*Number Generator Work Area -- Builds the POL-CCYY-NNNNNN and
059700*CLM-CCYY-NNNNNN Formatted Numbers
059800*    POL-/CLM- PLUS THE FOUR-DIGIT RUN YEAR PLUS A SIX-DIGIT
059900*    SEQUENCE THAT RESTARTS AT 1 EACH JANUARY -- SEE 700-SERIES
060000*    AND THE SEEDING LOGIC IN 200/300-SERIES  (HD 7719).
060100 01  WS-NUMBER-GEN-WORK.
060200     05  WS-NEW-POL-NUMBER-GRP.
060300         10  FILLER                  PIC X(04) VALUE 'POL-'.
060400         10  WS-NPN-YEAR              PIC 9(04).
060500         10  FILLER                  PIC X(01) VALUE '-'.
060600         10  WS-NPN-SEQ               PIC 9(06).
060700     05  WS-NEW-POL-NUMBER REDEFINES
060800         WS-NEW-POL-NUMBER-GRP        PIC X(15).
060900     05  WS-NEW-CLM-NUMBER-GRP.
061000         10  FILLER                  PIC X(04) VALUE 'CLM-'.
061100         10  WS-NCN-YEAR              PIC 9(04).
061200         10  FILLER                  PIC X(01) VALUE '-'.
061300         10  WS-NCN-SEQ               PIC 9(06).
061400     05  WS-NEW-CLM-NUMBER REDEFINES
061500         WS-NEW-CLM-NUMBER-GRP        PIC X(15).
061600 PROCEDURE DIVISION.
061700*----------------------------------------------------------------
061800* 000-MAIN-CONTROL -- OVERALL RUN SEQUENCE.  BOTH MASTERS ARE
061900* LOADED ENTIRELY INTO MEMORY BEFORE THE FIRST TRANSACTION IS
062000* APPLIED, SO THAT A TRANSACTION CAN REFERENCE ANY POLICY OR
062100* CLAIM IN THE FILE REGARDLESS OF PHYSICAL ORDER ON TRNFILE.
062200* THE REWRITE PASSES RUN AFTER ALL TRANSACTIONS ARE APPLIED SO
062300* EACH MASTER IS WRITTEN EXACTLY ONCE, NOT ONCE PER UPDATE.
062400*----------------------------------------------------------------
062500 000-MAIN-CONTROL.
062600*    ESTABLISH THE RUN DATE FIRST -- EVERY "IS IT IN THE PAST/
062700*    FUTURE" EDIT BELOW COMPARES AGAINST IT, SO IT MUST BE SET
062800*    BEFORE ANY FILE IS EVEN OPENED.
062900     PERFORM 105-GET-RUN-DATE.
063000     PERFORM 110-OPEN-FILES.
063100*    BUILD THE TWO IN-MEMORY MASTERS BEFORE TOUCHING TRNFILE --
063200*    EVERY TRANSACTION BELOW ASSUMES BOTH TABLES ARE COMPLETE.
063300*    ORDER MATTERS -- A CLAIM CANNOT BE MATCHED TO A POLICY
063400*    THAT HAS NOT YET BEEN LOADED INTO WS-POLICY-TABLE.
063500     PERFORM 200-LOAD-POLICY-MASTER UNTIL END-OF-POL.
063600     PERFORM 300-LOAD-CLAIM-MASTER UNTIL END-OF-CLM.
063700*    HEADERS GO OUT ONCE, BEFORE THE FIRST DETAIL LINE, SO THE
063800*    TRANSACTION LOOP BELOW NEVER HAS TO TEST FOR A FIRST LINE.
063900*    OVERFLOW TO A NEW PAGE IS THE ONLY OTHER TIME 900 RUNS AGAIN.
064000     PERFORM 900-WRITE-PAGE-HEADERS.
064100*    APPLY THE DAY'S TRANSACTIONS AGAINST THE TABLES IN MEMORY --
064200*    NOTHING TOUCHES POLFILE OR CLMFILE AGAIN UNTIL THE REWRITE.
064300*    IF THE RUN ABENDS MID-LOOP, NEITHER MASTER HAS BEEN TOUCHED.
064400     PERFORM 400-PROCESS-TRANSACTIONS UNTIL END-OF-TRN.
064500*    ONE PASS OUT, TABLE ORDER, WRITES EVERY POLICY ROW --
064600*    ORIGINAL AND NEWLY CREATED/RENEWED ALIKE.  A RENEWED
064700*    POLICY'S ORIGINAL ROW STILL WRITES, STATUS CANCELLED.
064800     PERFORM 500-REWRITE-POLICY-MASTER
064900         VARYING WS-SRCH-IX FROM 1 BY 1
065000         UNTIL WS-SRCH-IX > WS-POL-MAX-INDEX.
065100*    SAME ONE-PASS-OUT APPROACH FOR THE CLAIM TABLE, NOW KEYED
065200*    BY WS-CLM-MAX-INDEX INSTEAD OF THE POLICY COUNTER.  A NEW
065300*    CLM-ID-T BUMPED DURING 460 IS ALREADY REFLECTED HERE.
065400     PERFORM 520-REWRITE-CLAIM-MASTER
065500         VARYING WS-SRCH-IX FROM 1 BY 1
065600         UNTIL WS-SRCH-IX > WS-CLM-MAX-INDEX.
065700*    TOTALS PRINT AFTER BOTH REWRITES, NOT BEFORE -- A MASTER
065800*    WRITE FAILURE WOULD ABEND THROUGH 999 BEFORE REACHING HERE.
065900*    A TRAILER ON A RUN THAT DID NOT FULLY REWRITE WOULD LIE.
066000     PERFORM 930-WRITE-TRAILER-TOTALS.
066100     PERFORM 950-TERMINATE-RUN.
066200     GOBACK.
066300*
066400*    105-GET-RUN-DATE -- WINDOWS THE TWO-DIGIT SYSTEM YEAR INTO
066500*    A FULL CENTURY.  YEARS 00-49 ARE TAKEN AS 2000-2049, AND
066600*    50-99 AS 1950-1999, PER THE Y2K REMEDIATION (WO 6610-Y2K).
066700*    UNDERWRITING HAS NO BUSINESS EXPECTING POLICIES DATED
066800*    BEFORE 1950 OR AFTER 2049 SO THE FIXED WINDOW IS SAFE HERE.
066900 105-GET-RUN-DATE.
067000*    ACCEPT FROM DATE RETURNS A SIX-DIGIT YYMMDD, NO CENTURY --
067100*    THE WINDOWING TEST BELOW IS WHAT SUPPLIES ONE.  THE SAME
067200*    CUTOFF YEAR IS USED EVERYWHERE ELSE IN THE SHOP (WO 6610-Y2K)
067300     ACCEPT WS-TODAY-YYMMDD FROM DATE.
067400     IF WS-TODAY-YY < 50
067500         MOVE 20 TO WS-TODAY-CENTURY
067600     ELSE
067700         MOVE 19 TO WS-TODAY-CENTURY
067800     END-IF
067900*    REBUILD THE FULL EIGHT-DIGIT CCYYMMDD FROM THE TWO-DIGIT
068000*    PIECES NOW THAT THE CENTURY IS KNOWN.  WS-RUN-DATE-CCYYMMDD
068100*    IS WHAT EVERY LATER DATE EDIT ACTUALLY COMPARES AGAINST.
068200     MOVE WS-TODAY-CENTURY   TO WS-TODAY-CC
068300     MOVE WS-TODAY-YY        TO WS-TODAY-YY2
068400     MOVE WS-TODAY-MM        TO WS-TODAY-MM2
068500     MOVE WS-TODAY-DD        TO WS-TODAY-DD2
068600*    WS-TODAY-CCYY-X IS THE ALPHANUMERIC FORM OF THE RUN YEAR,
068700*    USED LATER TO MATCH THE "-CCYY-" SLICE OF AN EXISTING
068800*    POL-/CLM- NUMBER WHEN SEEDING THE SEQUENCE (200/300-SERIES).
068900     MOVE WS-TODAY-CCYY      TO WS-TODAY-CCYY-X
069000     CONTINUE.
069100*
069200*    110-OPEN-FILES -- OPENS ALL SIX FILES AND PRIMES EACH
069300*    INPUT STREAM WITH ITS FIRST RECORD.  AN ABEND HERE MEANS
069400*    THE RUN NEVER GETS TO TOUCH A MASTER, SO EVERY OPEN IS
069500*    CHECKED BEFORE GOING ON TO THE NEXT.
069600 110-OPEN-FILES.
069700     DISPLAY 'INIT POLCLAIM.. RUN DATE: ' WS-TODAY-CCYYMMDD
069800*    POLICY MASTER FIRST -- NOTHING ELSE IN THE RUN MEANS
069900*    ANYTHING WITHOUT THE POLICY TABLE BEHIND IT, SINCE EVERY
070000*    OTHER TRANSACTION TYPE EVENTUALLY REFERENCES A POLICY.
070100     OPEN INPUT  POLFILE
070200     IF NOT POL-OK
070300         DISPLAY 'ERROR OPENING POLFILE, STATUS=' FS-STAT-POL
070400         GO TO 999-ABEND
070500     END-IF
070600*    CLAIM MASTER SECOND, SAME REASONING AS ABOVE -- BOTH MUST
070700*    BE OPEN BEFORE THE PRIMING READS BELOW CAN RUN.  ORDER OF
070800*    THE TWO OPENS DOES NOT MATTER, ONLY THAT BOTH SUCCEED.
070900     OPEN INPUT  CLMFILE
071000     IF NOT CLM-OK
071100         DISPLAY 'ERROR OPENING CLMFILE, STATUS=' FS-STAT-CLM
071200         GO TO 999-ABEND
071300     END-IF
071400*    TRANSACTION FILE IS THE DRIVER FOR THE MAIN LOOP -- OPENED
071500*    LAST OF THE THREE INPUTS, BUT FIRST ONE READ FROM.  AN EMPTY
071600*    TRNFILE IS NOT AN ERROR, JUST A RUN WITH NO ACTIVITY.
071700     OPEN INPUT  TRNFILE
071800     IF NOT TRN-OK
071900         DISPLAY 'ERROR OPENING TRNFILE, STATUS=' FS-STAT-TRN
072000         GO TO 999-ABEND
072100     END-IF
072200*    THE THREE OUTPUTS OPEN LAST -- NO SENSE CREATING AN EMPTY
072300*    OUTPUT FILE IF ONE OF THE INPUTS ABOVE FAILED TO OPEN.  999
072400*    ABENDS BEFORE ANY OUTPUT OPEN IS EVER ATTEMPTED.
072500     OPEN OUTPUT POLOUT
072600     IF NOT POUT-OK
072700         DISPLAY 'ERROR OPENING POLOUT, STATUS=' FS-STAT-POUT
072800         GO TO 999-ABEND
072900     END-IF
073000     OPEN OUTPUT CLMOUT
073100     IF NOT COUT-OK
073200         DISPLAY 'ERROR OPENING CLMOUT, STATUS=' FS-STAT-COUT
073300         GO TO 999-ABEND
073400     END-IF
073500     OPEN OUTPUT RPTFILE
073600     IF NOT RPT-OK
073700         DISPLAY 'ERROR OPENING RPTFILE, STATUS=' FS-STAT-RPT
073800         GO TO 999-ABEND
073900     END-IF
074000*    PRIMING READS -- EACH LOAD/PROCESS LOOP BELOW IS A
074100*    PERFORM...UNTIL, SO THE FIRST RECORD HAS TO BE IN HAND
074200*    BEFORE THE LOOP TEST RUNS THE FIRST TIME.
074300     PERFORM 210-READ-POLICY-MASTER.
074400     PERFORM 310-READ-CLAIM-MASTER.
074500     PERFORM 410-READ-TRANSACTION.
074600     CONTINUE.
074700*
074800*----------------------------------------------------------------
074900* 200-SERIES -- LOAD THE POLICY AND CLAIM MASTERS INTO TABLES,
075000* ASCENDING BY KEY AS THEY ARRIVE ON POLFILE/CLMFILE.  ALSO
075100* SEEDS THE NEXT-ID AND NEXT-SEQUENCE COUNTERS USED BY THE
075200* NUMBER GENERATOR PARAGRAPHS IN THE 700-SERIES.
075300*----------------------------------------------------------------
075400 200-LOAD-POLICY-MASTER.
075500*    APPEND THE JUST-READ POLFILE RECORD AS THE NEXT TABLE ROW --
075600*    POLFILE ARRIVES IN ASCENDING POL-ID ORDER SO THE TABLE'S
075700*    ASCENDING KEY CLAUSE IS SATISFIED WITHOUT A SORT STEP.
075800     ADD 1 TO WS-POL-MAX-INDEX
075900*    SURROGATE KEY FIRST, THEN THE EXTERNAL NUMBER -- THE ONLY
076000*    TWO FIELDS ANY LOOKUP OR REPORT LINE EVER KEYS OFF OF.  NO
076100*    OTHER FIELD IN THE ROW IS EVER USED AS A SEARCH ARGUMENT.
076200     MOVE POL-ID            TO POL-ID-T (WS-POL-MAX-INDEX)
076300     MOVE POL-NUMBER         TO POL-NUMBER-T (WS-POL-MAX-INDEX)
076400*    CUSTOMER IDENTITY -- NAME AND EMAIL, CARRIED STRAIGHT
076500*    ACROSS WITH NO RE-EDIT SINCE THEY WERE ALREADY EDITED
076600*    ONCE AT CREATE TIME.
076700     MOVE POL-CUSTOMER-NAME  TO POL-CUSTOMER-NAME-T
076800         (WS-POL-MAX-INDEX)
076900     MOVE POL-CUSTOMER-EMAIL TO POL-CUSTOMER-EMAIL-T
077000         (WS-POL-MAX-INDEX)
077100*    LINE OF BUSINESS AND THE TWO MONEY FIELDS, CARRIED STRAIGHT
077200*    ACROSS WITH NO RE-EDIT.  THE DISK LAYOUT AND THE TABLE ROW
077300*    AGREE FIELD FOR FIELD HERE.
077400     MOVE POL-TYPE           TO POL-TYPE-T (WS-POL-MAX-INDEX)
077500     MOVE POL-COVERAGE-AMT   TO POL-COVERAGE-AMT-T
077600         (WS-POL-MAX-INDEX)
077700     MOVE POL-PREMIUM-AMT    TO POL-PREMIUM-AMT-T
077800         (WS-POL-MAX-INDEX)
077900*    COVERAGE PERIOD AND CURRENT STATUS -- WHAT RENEW, CANCEL
078000*    AND SUBMIT-CLAIM ALL TEST AGAINST.  NOTHING ELSE IN THE ROW
078100*    IS CONSULTED BY THOSE THREE TRANSACTION TYPES.
078200     MOVE POL-START-DATE     TO POL-START-DATE-T
078300         (WS-POL-MAX-INDEX)
078400     MOVE POL-END-DATE       TO POL-END-DATE-T (WS-POL-MAX-INDEX)
078500     MOVE POL-STATUS         TO POL-STATUS-T (WS-POL-MAX-INDEX)
078600*    KEEP THE HIGHEST POL-ID SEEN SO THE NEXT CREATE TRANSACTION
078700*    MINTS AN ID THAT CANNOT COLLIDE WITH ANYTHING ON THE FILE.
078800*    NO SEPARATE KEY-GENERATOR FILE IS MAINTAINED BY THIS SHOP.
078900     IF POL-ID-T (WS-POL-MAX-INDEX) > WS-NEXT-POL-ID
079000         MOVE POL-ID-T (WS-POL-MAX-INDEX) TO WS-NEXT-POL-ID
079100     END-IF
079200*    IF THIS ROW'S POLICY NUMBER WAS MINTED IN THE CURRENT RUN
079300*    YEAR, PULL ITS SEQUENCE PORTION OUT AND REMEMBER THE
079400*    HIGHEST ONE -- THAT IS WHAT LETS THE SEQUENCE RESUME AT
079500*    THE RIGHT SPOT INSTEAD OF RESTARTING AT 1  (HD 7719).
079600     IF POL-NUMBER-T (WS-POL-MAX-INDEX) (1:4) = 'POL-' AND
079700        POL-NUMBER-T (WS-POL-MAX-INDEX) (5:4) = WS-TODAY-CCYY-X
079800         MOVE POL-NUMBER-T (WS-POL-MAX-INDEX) (10:6)
079900                                          TO WS-SEQ-CANDIDATE
080000         IF WS-SEQ-CANDIDATE > WS-NEXT-POL-SEQ
080100             MOVE WS-SEQ-CANDIDATE TO WS-NEXT-POL-SEQ
080200         END-IF
080300     END-IF
080400     PERFORM 210-READ-POLICY-MASTER.
080500*
080600*    210-READ-POLICY-MASTER -- ONE PHYSICAL READ, PERFORMED BY
080700*    110-OPEN-FILES FOR THE PRIMING READ AND AGAIN BY 200 AFTER
080800*    EACH ROW IS APPENDED TO THE TABLE.
080900 210-READ-POLICY-MASTER.
081000     READ POLFILE
081100         AT END SET END-OF-POL TO TRUE
081200         NOT AT END MOVE POLICY-RECORD-IN TO POLICY-RECORD-WS
081300     END-READ.
081400*
081500*    300-SERIES MIRRORS 200-SERIES EXACTLY, ONE LEVEL DOWN --
081600*    CLAIM MASTER INSTEAD OF POLICY MASTER, CLM- PREFIX INSTEAD
081700*    OF POL-.  KEPT SEPARATE RATHER THAN SHARED BECAUSE THE TWO
081800*    RECORD LAYOUTS ARE UNRELATED.
081900 300-LOAD-CLAIM-MASTER.
082000*    SAME APPEND PATTERN AS 200-LOAD-POLICY-MASTER -- CLMFILE
082100*    ALSO ARRIVES ASCENDING BY ITS OWN KEY.  NO SORT STEP IS
082200*    NEEDED AHEAD OF THIS PROGRAM.
082300     ADD 1 TO WS-CLM-MAX-INDEX
082400*    SURROGATE KEY AND EXTERNAL NUMBER, SAME ROLE AS POL-ID-T/
082500*    POL-NUMBER-T ABOVE.  CLM-NUMBER-T IS WHAT THE ADJUSTER SEES,
082600*    NEVER THE SURROGATE KEY.
082700     MOVE CLM-ID             TO CLM-ID-T (WS-CLM-MAX-INDEX)
082800     MOVE CLM-NUMBER          TO CLM-NUMBER-T (WS-CLM-MAX-INDEX)
082900*    OWNING POLICY ID -- NOT RE-VALIDATED HERE, ONLY AT THE
083000*    ORIGINAL SUBMIT-CLAIM TIME.  310 TRUSTS WHATEVER IS ON FILE.
083100*    A BROKEN LINK WOULD HAVE BEEN CAUGHT BACK AT 460.
083200     MOVE CLM-POLICY-ID       TO CLM-POLICY-ID-T
083300         (WS-CLM-MAX-INDEX)
083400     MOVE CLM-DESCRIPTION     TO CLM-DESCRIPTION-T
083500         (WS-CLM-MAX-INDEX)
083600     MOVE CLM-AMOUNT          TO CLM-AMOUNT-T (WS-CLM-MAX-INDEX)
083700     MOVE CLM-INCIDENT-DATE   TO CLM-INCIDENT-DATE-T
083800         (WS-CLM-MAX-INDEX)
083900*    CURRENT ADJUDICATION STATUS AND, IF REJECTED, WHY -- BOTH
084000*    CARRIED ACROSS UNCHANGED FROM WHATEVER IS ON FILE.  470 IS
084100*    THE ONLY PARAGRAPH THAT EVER CHANGES EITHER ONE.
084200     MOVE CLM-STATUS          TO CLM-STATUS-T (WS-CLM-MAX-INDEX)
084300     MOVE CLM-REJECT-REASON   TO CLM-REJECT-REASON-T
084400         (WS-CLM-MAX-INDEX)
084500*    SAME HIGH-WATER-MARK TRACKING AS THE POL-ID CHECK ABOVE IN
084600*    200, NOW FOR THE CLAIM SURROGATE KEY.  KEPT SEPARATE FROM
084700*    WS-POL-MAX-ID SINCE THE TWO KEY SPACES NEVER OVERLAP.
084800     IF CLM-ID-T (WS-CLM-MAX-INDEX) > WS-NEXT-CLM-ID
084900         MOVE CLM-ID-T (WS-CLM-MAX-INDEX) TO WS-NEXT-CLM-ID
085000     END-IF
085100*    AND THE SAME CURRENT-YEAR SEQUENCE-SEEDING LOGIC, CLM-
085200*    PREFIX INSTEAD OF POL- (HD 7719 APPLIED HERE TOO).  BOTH
085300*    COUNTERS RESET INDEPENDENTLY AT THE TURN OF EACH YEAR.
085400     IF CLM-NUMBER-T (WS-CLM-MAX-INDEX) (1:4) = 'CLM-' AND
085500        CLM-NUMBER-T (WS-CLM-MAX-INDEX) (5:4) = WS-TODAY-CCYY-X
085600         MOVE CLM-NUMBER-T (WS-CLM-MAX-INDEX) (10:6)
085700                                          TO WS-SEQ-CANDIDATE
085800         IF WS-SEQ-CANDIDATE > WS-NEXT-CLM-SEQ
085900             MOVE WS-SEQ-CANDIDATE TO WS-NEXT-CLM-SEQ
086000         END-IF
086100     END-IF
086200     PERFORM 310-READ-CLAIM-MASTER.
086300*    ---------------------------------------------------------
086400*    310-READ-CLAIM-MASTER -- MIRRORS 210 FOR THE CLAIM MASTER.
086500*    SAME AT-END HANDLING, DIFFERENT FILE AND TABLE.
086600 310-READ-CLAIM-MASTER.
086700     READ CLMFILE
086800         AT END SET END-OF-CLM TO TRUE
086900         NOT AT END MOVE CLAIM-RECORD-IN TO CLAIM-RECORD-WS
087000     END-READ.
087100*
087200*----------------------------------------------------------------
087300* 400-SERIES -- MAIN TRANSACTION LOOP.  ONE PASS EDITS AND
087400* POSTS THE CURRENT TRNFILE RECORD, WRITES ITS DETAIL LINE,
087500* THEN READS THE NEXT TRANSACTION.
087600*----------------------------------------------------------------
087700 400-PROCESS-TRANSACTIONS.
087800*    COUNT EVERY TRANSACTION READ BEFORE WE KNOW WHETHER IT
087900*    WILL BE ACCEPTED OR REJECTED -- THIS IS THE TRAILER'S
088000*    RECONCILIATION BASE FIGURE.
088100     ADD 1 TO WS-TOT-TRANS-READ
088200*    DEFAULT TO ACCEPTED -- EACH EDIT PARAGRAPH FLIPS THIS TO
088300*    REJECTED THE MOMENT ONE OF ITS CHECKS FAILS.  NOTHING EVER
088400*    FLIPS IT BACK TO ACCEPTED ONCE REJECTED IS SET.
088500     SET TRN-IS-ACCEPTED TO TRUE
088600     MOVE SPACES TO WS-REJECT-MESSAGE
088700*    DISPATCH ON TRN-CODE -- ONE PARAGRAPH RANGE PER
088800*    TRANSACTION TYPE, MATCHING THE SIX 88-LEVELS IN POLTRAN.
088900*    IQ IS THE ONLY ONE OF THE SIX THAT NEVER SETS REJECTED.
089000     EVALUATE TRUE
089100         WHEN TRN-CREATE-POLICY
089200             PERFORM 430-CREATE-POLICY THRU 430-EXIT
089300         WHEN TRN-RENEW-POLICY
089400             PERFORM 440-RENEW-POLICY THRU 440-EXIT
089500         WHEN TRN-CANCEL-POLICY
089600             PERFORM 450-CANCEL-POLICY THRU 450-EXIT
089700         WHEN TRN-SUBMIT-CLAIM
089800             PERFORM 460-SUBMIT-CLAIM THRU 460-EXIT
089900         WHEN TRN-UPDATE-CLAIM
090000             PERFORM 470-UPDATE-CLAIM THRU 470-EXIT
090100         WHEN TRN-POLICY-INQUIRY
090200             PERFORM 480-POLICY-INQUIRY THRU 480-EXIT
090300*        BAD TRN-CODE ON THE INPUT STREAM -- NO KEY FIELD APPLIES,
090400*        SO THE KEY COLUMN IS BLANKED RATHER THAN LEFT HOLDING
090500*        WHATEVER THE PRIOR TRANSACTION WROTE THERE, AND THE ERROR
090600*        TOTAL IS BUMPED LIKE EVERY OTHER REJECT PATH  (HD 9034)
090700         WHEN OTHER
090800             SET TRN-IS-REJECTED TO TRUE
090900             MOVE SPACES TO RPT-DET-KEY
091000             MOVE 'INVALID TRANSACTION CODE' TO WS-REJECT-MESSAGE
091100             ADD 1 TO WS-TOT-TRANS-ERROR
091200             PERFORM 910-WRITE-DETAIL-LINE
091300     END-EVALUATE
091400*    ONE TRANSACTION IN, ONE DETAIL LINE OUT, THEN THE NEXT
091500*    RECORD IS PULLED SO THE UNTIL TEST AT THE TOP OF THE LOOP
091600*    SEES CURRENT STATE.
091700     PERFORM 410-READ-TRANSACTION.
091800*
091900*    410-READ-TRANSACTION -- PHYSICAL READ FOR THE MAIN LOOP,
092000*    SAME AT END/NOT AT END SHAPE AS 210/310 ABOVE.
092100 410-READ-TRANSACTION.
092200     READ TRNFILE
092300         AT END SET END-OF-TRN TO TRUE
092400         NOT AT END MOVE TRANSACTION-RECORD-IN TO
092500             TRANSACTION-RECORD-WS
092600     END-READ.
092700*
092800*----------------------------------------------------------------
092900* 430-SERIES -- CP  CREATE POLICY.  EACH EDIT BELOW GUARDS A
093000* SEPARATE UNDERWRITING RULE; THE FIRST ONE THAT FAILS SETS
093100* THE REJECT MESSAGE AND JUMPS STRAIGHT TO 430-EXIT SO LATER
093200* EDITS NEVER RUN AGAINST DATA THAT ALREADY FAILED A CHECK.
093300*----------------------------------------------------------------
093400 430-CREATE-POLICY.
093500*    NAME MUST BE AT LEAST TWO NON-BLANK CHARACTERS -- A ONE
093600*    CHARACTER OR ALL-SPACES NAME IS NOT A USABLE CUSTOMER
093700*    RECORD FOR CORRESPONDENCE OR BILLING PURPOSES.
093800     INSPECT TRN-CUSTOMER-NAME TALLYING WS-TRAILING-SPACES
093900         FOR TRAILING SPACES
094000     COMPUTE WS-NAME-LEN = 100 - WS-TRAILING-SPACES
094100     IF WS-NAME-LEN < 2
094200*        FAILS THE NAME EDIT -- STOP HERE, NO FURTHER CHECK
094300*        BELOW IS MEANINGFUL WITHOUT A USABLE CUSTOMER NAME.  A
094400*        NAME OF ALL SPACES IS TREATED THE SAME AS NO NAME AT ALL.
094500         SET TRN-IS-REJECTED TO TRUE
094600         MOVE 'CUSTOMER NAME REQUIRED, LENGTH 2-100' TO
094700              WS-REJECT-MESSAGE
094800         GO TO 430-EXIT
094900     END-IF
095000*    EMAIL IS REQUIRED SINCE RENEWAL/CANCEL NOTICES GO OUT BY
095100*    EMAIL -- THE @ AND . TALLY IS A CHEAP SANITY CHECK, NOT A
095200*    FULL RFC VALIDATION, BUT IT CATCHES THE BLANK/GARBAGE CASE.
095300     MOVE 0 TO WS-AT-COUNT WS-DOT-COUNT
095400     INSPECT TRN-CUSTOMER-EMAIL TALLYING WS-AT-COUNT FOR ALL '@'
095500     INSPECT TRN-CUSTOMER-EMAIL TALLYING WS-DOT-COUNT FOR ALL '.'
095600     IF TRN-CUSTOMER-EMAIL = SPACES OR WS-AT-COUNT = 0 OR
095700        WS-DOT-COUNT = 0
095800*        NO USABLE EMAIL -- FAILS THE SAME WAY A BLANK NAME DOES,
095900*        SAME GO TO, SAME EARLY EXIT.  NO FORMAT CHECK ON THE
096000*        EMAIL IS ATTEMPTED, ONLY A PRESENCE CHECK.
096100         SET TRN-IS-REJECTED TO TRUE
096200         MOVE 'CUSTOMER EMAIL REQUIRED, MUST CONTAIN @ AND .' TO
096300              WS-REJECT-MESSAGE
096400         GO TO 430-EXIT
096500     END-IF
096600*    ONLY THE FOUR LINES OF BUSINESS UNDERWRITING CURRENTLY
096700*    WRITES ARE ACCEPTED -- ADDED WITH AUTO/HOME/LIFE PER
096800*    WO 4471; HEALTH WAS THE ORIGINAL 1981 LINE.
096900     IF TRN-POLICY-TYPE NOT = 'HEALTH'    AND
097000        TRN-POLICY-TYPE NOT = 'AUTO'      AND
097100        TRN-POLICY-TYPE NOT = 'HOME'      AND
097200        TRN-POLICY-TYPE NOT = 'LIFE'
097300*        NONE OF THE FOUR LINES MATCHED -- UNKNOWN LINE OF
097400*        BUSINESS, NOTHING FOR UNDERWRITING TO RATE.  A FIFTH
097500*        LINE OF BUSINESS WOULD NEED A NEW 88-LEVEL, NOT JUST DATA
097600         SET TRN-IS-REJECTED TO TRUE
097700         MOVE 'POLICY TYPE MUST BE HEALTH, AUTO, HOME OR LIFE' TO
097800              WS-REJECT-MESSAGE
097900         GO TO 430-EXIT
098000     END-IF
098100*    A ZERO OR NEGATIVE COVERAGE AMOUNT IS NOT AN INSURABLE
098200*    POLICY -- THERE IS NOTHING FOR A CLAIM TO BE PAID AGAINST,
098300*    SO UNDERWRITING WILL NOT WRITE ONE.
098400     IF TRN-COVERAGE-AMT NOT > 0
098500*        COVERAGE EDIT FAILED -- SAME REASONING AS THE NAME/EMAIL
098600*        CHECKS ABOVE, NOTHING LATER MATTERS UNTIL THIS PASSES.
098700*        A ZERO AMOUNT AND A NEGATIVE AMOUNT FAIL IDENTICALLY.
098800         SET TRN-IS-REJECTED TO TRUE
098900         MOVE 'COVERAGE AMOUNT MUST BE GREATER THAN ZERO' TO
099000              WS-REJECT-MESSAGE
099100         GO TO 430-EXIT
099200     END-IF
099300*    SAME REASONING FOR PREMIUM -- A ZERO PREMIUM POLICY IS
099400*    NOT SOMETHING BILLING CAN ACT ON, SINCE THERE IS NOTHING
099500*    TO INVOICE THE POLICYHOLDER FOR.
099600     IF TRN-PREMIUM-AMT NOT > 0
099700*        PREMIUM EDIT FAILED -- BILLING HAS NO USABLE AMOUNT TO
099800*        INVOICE AGAINST SO THE TRANSACTION STOPS HERE.  THE
099900*        COVERAGE-VERSUS-PREMIUM COMPARE BELOW NEVER RUNS.
100000         SET TRN-IS-REJECTED TO TRUE
100100         MOVE 'PREMIUM AMOUNT MUST BE GREATER THAN ZERO' TO
100200              WS-REJECT-MESSAGE
100300         GO TO 430-EXIT
100400     END-IF
100500*    A POLICY CANNOT BE WRITTEN TO COVER A PERIOD THAT HAS
100600*    ALREADY STARTED AS OF TODAY'S RUN DATE -- BACKDATED
100700*    COVERAGE IS NOT SOMETHING UNDERWRITING OFFERS.
100800     IF TRN-START-DATE < WS-TODAY-CCYYMMDD
100900*        START DATE EDIT FAILED -- NO POINT CHECKING THE TERM
101000*        LENGTH BELOW AGAINST A START DATE THAT IS ALREADY BAD.
101100*        800-WHOLE-MONTHS-BETWEEN IS NEVER CALLED ON THIS PATH.
101200         SET TRN-IS-REJECTED TO TRUE
101300         MOVE 'START DATE MAY NOT BE IN THE PAST' TO
101400              WS-REJECT-MESSAGE
101500         GO TO 430-EXIT
101600     END-IF
101700*    UNDERWRITING REQUIRES AT LEAST A SIX-MONTH TERM -- HAND
101800*    THE START/END DATES TO THE CALENDAR-MONTHS ROUTINE RATHER
101900*    THAN APPROXIMATING WITH A FIXED DAY COUNT.
102000     MOVE TRN-START-YEAR  TO WS-MB-START-CCYY
102100     MOVE TRN-START-MONTH TO WS-MB-START-MM
102200     MOVE TRN-START-DAY   TO WS-MB-START-DD
102300     MOVE TRN-END-YEAR    TO WS-MB-END-CCYY
102400     MOVE TRN-END-MONTH   TO WS-MB-END-MM
102500     MOVE TRN-END-DAY     TO WS-MB-END-DD
102600     PERFORM 800-WHOLE-MONTHS-BETWEEN
102700     IF WS-MONTHS-DIFF < 6
102800*        TERM TOO SHORT -- FEWER THAN SIX WHOLE CALENDAR MONTHS
102900*        BETWEEN START AND END, BELOW UNDERWRITING'S MINIMUM TERM.
103000*        800-WHOLE-MONTHS-BETWEEN HAS ALREADY RUN BY THIS POINT.
103100         SET TRN-IS-REJECTED TO TRUE
103200         MOVE 'END DATE MUST BE AT LEAST 6 MONTHS AFTER START' TO
103300              WS-REJECT-MESSAGE
103400         GO TO 430-EXIT
103500     END-IF
103600*    COVERAGE MUST EXCEED PREMIUM -- A POLICY WHOSE PREMIUM
103700*    EQUALS OR EXCEEDS ITS OWN COVERAGE MAKES NO ECONOMIC SENSE
103800*    TO THE POLICYHOLDER AND IS REJECTED AS A PRICING ERROR.
103900     IF TRN-COVERAGE-AMT NOT > TRN-PREMIUM-AMT
104000*        LAST EDIT IN THE CASCADE -- IF THIS PASSES, THE
104100*        TRANSACTION IS ACCEPTED AND THE MINT BLOCK BELOW RUNS.
104200*        NO FURTHER EDIT CAN STILL REJECT THE TRANSACTION.
104300         SET TRN-IS-REJECTED TO TRUE
104400         MOVE 'COVERAGE AMOUNT MUST EXCEED PREMIUM AMOUNT' TO
104500              WS-REJECT-MESSAGE
104600         GO TO 430-EXIT
104700     END-IF
104800*    ALL EDITS PASSED -- MINT A NEW ID/NUMBER AND APPEND THE
104900*    NEW POLICY ROW TO THE END OF THE TABLE.  STATUS STARTS
105000*    ACTIVE; THERE IS NO PENDING/QUOTE STATE IN THIS SYSTEM.
105100     ADD 1 TO WS-NEXT-POL-ID
105200     ADD 1 TO WS-NEXT-POL-SEQ
105300     ADD 1 TO WS-POL-MAX-INDEX
105400     MOVE WS-NEXT-POL-ID          TO POL-ID-T (WS-POL-MAX-INDEX)
105500*    700-SERIES FORMATS THE EXTERNAL NUMBER FROM THE RUN YEAR
105600*    AND THE SEQUENCE JUST BUMPED ABOVE -- NOTHING ELSE FEEDS
105700*    INTO THE NUMBER.
105800     PERFORM 700-GENERATE-POLICY-NUMBER
105900     MOVE WS-NEW-POL-NUMBER       TO POL-NUMBER-T
106000         (WS-POL-MAX-INDEX)
106100*    CUSTOMER IDENTITY STRAIGHT FROM THE TRANSACTION -- ALREADY
106200*    EDITED ABOVE, SO NO FURTHER CHECK IS NEEDED HERE.  A
106300*    SECOND EDIT WOULD ONLY DUPLICATE WORK ALREADY DONE.
106400     MOVE TRN-CUSTOMER-NAME       TO POL-CUSTOMER-NAME-T
106500         (WS-POL-MAX-INDEX)
106600     MOVE TRN-CUSTOMER-EMAIL      TO POL-CUSTOMER-EMAIL-T
106700         (WS-POL-MAX-INDEX)
106800*    LINE OF BUSINESS AND THE TWO MONEY FIELDS, ALSO ALREADY
106900*    EDITED.  NOTHING IN THIS MOVE BLOCK CAN STILL FAIL.
107000     MOVE TRN-POLICY-TYPE         TO POL-TYPE-T (WS-POL-MAX-INDEX)
107100     MOVE TRN-COVERAGE-AMT        TO POL-COVERAGE-AMT-T
107200         (WS-POL-MAX-INDEX)
107300     MOVE TRN-PREMIUM-AMT         TO POL-PREMIUM-AMT-T
107400         (WS-POL-MAX-INDEX)
107500*    THE REQUESTED COVERAGE PERIOD, AND THE STATUS EVERY NEW
107600*    POLICY STARTS LIFE WITH -- ACTIVE, NEVER PENDING.  THERE IS
107700*    NO UNDERWRITING-REVIEW STATE IN THIS SYSTEM.
107800     MOVE TRN-START-DATE          TO POL-START-DATE-T
107900         (WS-POL-MAX-INDEX)
108000     MOVE TRN-END-DATE            TO POL-END-DATE-T
108100         (WS-POL-MAX-INDEX)
108200     MOVE 'ACTIVE'                TO POL-STATUS-T
108300         (WS-POL-MAX-INDEX)
108400     ADD 1 TO WS-TOT-POL-CREATED
108500*    THE DETAIL LINE SHOWS THE FRESHLY MINTED NUMBER, NOT ANY
108600*    KEY THE TRANSACTION ITSELF CARRIED (A CREATE HAS NONE).  THE
108700*    OPERATOR LEARNS THE NEW POLICY NUMBER FROM THIS LINE ALONE.
108800     MOVE WS-NEW-POL-NUMBER       TO RPT-DET-KEY
108900     PERFORM 910-WRITE-DETAIL-LINE.
109000*    430-EXIT IS THE COMMON LANDING SPOT FOR EVERY GO TO ABOVE
109100*    AND FOR THE FALL-THROUGH ON SUCCESS.  ON A REJECT IT PRINTS
109200*    THE TARGET POLICY ID RATHER THAN A NUMBER, SINCE A CREATE
109300*    THAT FAILED NEVER MINTED ONE.
109400 430-EXIT.
109500     IF TRN-IS-REJECTED
109600         ADD 1 TO WS-TOT-TRANS-ERROR
109700         MOVE TRN-POLICY-ID TO RPT-DET-KEY
109800         PERFORM 910-WRITE-DETAIL-LINE
109900     END-IF
110000     CONTINUE.
110100*
110200*----------------------------------------------------------------
110300* 440-SERIES -- RP  RENEW POLICY.  ORIGINAL ROW IS LEFT UNCHANGED,
110400* A NEW POLICY ROW IS APPENDED PER WO 5528.
110500*----------------------------------------------------------------
110600 440-RENEW-POLICY.
110700*    PRINT THE TARGET POLICY'S ID UP FRONT -- IF THE LOOKUP
110800*    BELOW FAILS THERE IS NO POLICY NUMBER TO SUBSTITUTE, SO
110900*    THE RAW TRANSACTION KEY IS WHAT THE REPORT SHOWS INSTEAD.
111000     MOVE TRN-POLICY-ID TO RPT-DET-KEY
111100     MOVE 'N' TO SW-POL-FOUND
111200     PERFORM 490-FIND-POLICY-BY-ID
111300*    CAN'T RENEW A POLICY THAT DOESN'T EXIST -- THE LOOKUP ABOVE
111400*    EITHER FOUND A ROW OR IT DID NOT.  NO PARTIAL MATCH IS
111500*    POSSIBLE, THE POLICY ID IS AN EXACT KEY.
111600     IF NOT POLICY-WAS-FOUND
111700*        NO ROW TO RENEW -- TRN-POLICY-ID DOES NOT MATCH ANY ROW
111800*        CURRENTLY IN THE IN-MEMORY POLICY TABLE.  A TYPO IN THE
111900*        TRANSACTION FEED IS THE USUAL CAUSE OF THIS REJECT.
112000         SET TRN-IS-REJECTED TO TRUE
112100         MOVE 'POLICY NOT FOUND' TO WS-REJECT-MESSAGE
112200         GO TO 440-EXIT
112300     END-IF
112400*    A CANCELLED POLICY IS DEAD -- UNDERWRITING REQUIRES A NEW
112500*    CREATE TRANSACTION, NOT A RENEWAL, TO RESTART COVERAGE.
112600*    RENEWAL ONLY EXTENDS A TERM THAT IS STILL ACTIVE.
112700     IF POL-STATUS-T (WS-FOUND-POL-IX) = 'CANCELLED'
112800*        ONLY ACTIVE POLICIES MAY BE RENEWED -- A CANCELLED ROW
112900*        IS DEAD AND NEEDS A FRESH CREATE, NOT A RENEWAL.  THERE
113000*        IS NO "REINSTATE" TRANSACTION CODE IN THIS SYSTEM.
113100         SET TRN-IS-REJECTED TO TRUE
113200         MOVE 'CANCELLED POLICIES CANNOT BE RENEWED' TO
113300              WS-REJECT-MESSAGE
113400         GO TO 440-EXIT
113500     END-IF
113600*    NEW TERM RUNS BACK-TO-BACK WITH THE OLD ONE -- START IS
113700*    THE DAY AFTER THE OLD END DATE (820-ADD-ONE-DAY) AND END
113800*    IS EXACTLY ONE YEAR LATER (810-ADD-ONE-YEAR), SO THERE IS
113900*    NEVER A COVERAGE GAP OR OVERLAP BETWEEN TERMS.
114000*    UNPACK THE OLD END DATE INTO THE ADD-ONE-DAY WORK AREA.
114100     MOVE POL-END-DATE-T (WS-FOUND-POL-IX) (1:4) TO WS-AD-CCYY
114200     MOVE POL-END-DATE-T (WS-FOUND-POL-IX) (5:2) TO WS-AD-MM
114300     MOVE POL-END-DATE-T (WS-FOUND-POL-IX) (7:2) TO WS-AD-DD
114400     PERFORM 820-ADD-ONE-DAY
114500*    FEED THE RESULT STRAIGHT INTO THE ADD-ONE-YEAR WORK AREA --
114600*    THE NEW START DATE IS THE NEW TERM'S ANCHOR POINT, AND THE
114700*    NEW END DATE IS DERIVED FROM IT, NOT FROM THE OLD TERM.
114800     MOVE WS-AD-RES-CCYY TO WS-AY-CCYY
114900     MOVE WS-AD-RES-MM   TO WS-AY-MM
115000     MOVE WS-AD-RES-DD   TO WS-AY-DD
115100     PERFORM 810-ADD-ONE-YEAR
115200*    RENEWAL IS A NEW POLICY ROW, NOT AN IN-PLACE UPDATE, SO
115300*    THE ORIGINAL TERM STAYS ON FILE FOR HISTORY (WO 5528) --
115400*    CUSTOMER/COVERAGE/PREMIUM TERMS CARRY FORWARD UNCHANGED.
115500*    SAME SURROGATE-KEY AND SEQUENCE BUMP AS 430-CREATE-POLICY --
115600*    A RENEWAL MINTS A NEW ROW JUST LIKE A CREATE DOES.
115700     ADD 1 TO WS-NEXT-POL-ID
115800     ADD 1 TO WS-NEXT-POL-SEQ
115900     ADD 1 TO WS-POL-MAX-INDEX
116000     MOVE WS-NEXT-POL-ID                TO POL-ID-T
116100         (WS-POL-MAX-INDEX)
116200     PERFORM 700-GENERATE-POLICY-NUMBER
116300     MOVE WS-NEW-POL-NUMBER              TO POL-NUMBER-T
116400         (WS-POL-MAX-INDEX)
116500*    CUSTOMER NAME, EMAIL, TYPE, COVERAGE AND PREMIUM ALL CARRY
116600*    FORWARD UNCHANGED FROM THE POLICY BEING RENEWED -- A
116700*    RENEWAL CANNOT RE-RATE OR RE-PRICE THE POLICY.
116800     MOVE POL-CUSTOMER-NAME-T (WS-FOUND-POL-IX) TO
116900          POL-CUSTOMER-NAME-T (WS-POL-MAX-INDEX)
117000     MOVE POL-CUSTOMER-EMAIL-T (WS-FOUND-POL-IX) TO
117100          POL-CUSTOMER-EMAIL-T (WS-POL-MAX-INDEX)
117200     MOVE POL-TYPE-T (WS-FOUND-POL-IX)   TO POL-TYPE-T
117300         (WS-POL-MAX-INDEX)
117400     MOVE POL-COVERAGE-AMT-T (WS-FOUND-POL-IX) TO
117500          POL-COVERAGE-AMT-T (WS-POL-MAX-INDEX)
117600     MOVE POL-PREMIUM-AMT-T (WS-FOUND-POL-IX) TO
117700          POL-PREMIUM-AMT-T (WS-POL-MAX-INDEX)
117800*    ONLY THE TERM DATES AND THE FRESH "ACTIVE" STATUS ARE NEW --
117900*    EVERYTHING ELSE WAS ALREADY MOVED ABOVE.  A RENEWAL TOUCHES
118000*    NOTHING A CUSTOMER WOULD CONSIDER THE TERMS OF THE POLICY.
118100     MOVE WS-AD-RESULT                   TO POL-START-DATE-T
118200         (WS-POL-MAX-INDEX)
118300     MOVE WS-AY-RESULT                   TO POL-END-DATE-T
118400         (WS-POL-MAX-INDEX)
118500     MOVE 'ACTIVE'                       TO POL-STATUS-T
118600         (WS-POL-MAX-INDEX)
118700     ADD 1 TO WS-TOT-POL-RENEWED
118800*    THE DETAIL LINE SHOWS THE NEW POLICY NUMBER, NOT THE OLD
118900*    ONE, SINCE THE NEW ROW IS WHAT NOW CARRIES THE COVERAGE.  THE
119000*    OLD POL-ID-T ROW IS LEFT ON FILE, STATUS UNCHANGED.
119100     MOVE WS-NEW-POL-NUMBER              TO RPT-DET-KEY
119200     PERFORM 910-WRITE-DETAIL-LINE.
119300 440-EXIT.
119400     IF TRN-IS-REJECTED
119500         ADD 1 TO WS-TOT-TRANS-ERROR
119600         PERFORM 910-WRITE-DETAIL-LINE
119700     END-IF
119800     CONTINUE.
119900*
120000*----------------------------------------------------------------
120100* 450-SERIES -- XP  CANCEL POLICY.  SIMPLEST OF THE SIX
120200* TRANSACTION TYPES -- ONE STATUS FLIP, NO NEW ROW, NO DATE
120300* MATH, NO DOWNSTREAM FIELDS TO CARRY FORWARD.
120400*----------------------------------------------------------------
120500 450-CANCEL-POLICY.
120600     MOVE TRN-POLICY-ID TO RPT-DET-KEY
120700     MOVE 'N' TO SW-POL-FOUND
120800     PERFORM 490-FIND-POLICY-BY-ID
120900*    ONLY AN ACTIVE POLICY CAN BE CANCELLED -- A POLICY THAT
121000*    IS ALREADY CANCELLED, OR DOES NOT EXIST, HAS NOTHING TO
121100*    CANCEL, SO BOTH CASES SHARE THE SAME REJECT MESSAGE.
121200     IF NOT POLICY-WAS-FOUND OR
121300        POL-STATUS-T (WS-FOUND-POL-IX) NOT = 'ACTIVE'
121400*        NOTHING TO CANCEL -- EITHER THE POLICY ROW IS MISSING OR
121500*        IT IS ALREADY CANCELLED, SO THE CANCEL REQUEST IS MOOT.
121600*        NO DISTINCTION IS MADE IN THE REJECT TEXT BETWEEN THE TWO
121700         SET TRN-IS-REJECTED TO TRUE
121800         MOVE 'ONLY ACTIVE POLICIES CAN BE CANCELLED' TO
121900              WS-REJECT-MESSAGE
122000         GO TO 450-EXIT
122100     END-IF
122200*    CANCEL IS AN IN-PLACE STATUS CHANGE -- UNLIKE RENEWAL,
122300*    THERE IS NO NEW ROW, SINCE THERE IS NO NEW COVERAGE PERIOD
122400*    TO RECORD.
122500     MOVE 'CANCELLED' TO POL-STATUS-T (WS-FOUND-POL-IX)
122600     ADD 1 TO WS-TOT-POL-CANCELLED
122700     PERFORM 910-WRITE-DETAIL-LINE.
122800 450-EXIT.
122900     IF TRN-IS-REJECTED
123000         ADD 1 TO WS-TOT-TRANS-ERROR
123100         PERFORM 910-WRITE-DETAIL-LINE
123200     END-IF
123300     CONTINUE.
123400*
123500*----------------------------------------------------------------
123600* 460-SERIES -- SC  SUBMIT CLAIM.  SIX EDITS GUARD THIS ONE,
123700* MOST OF THEM CROSS-CHECKING THE CLAIM AGAINST THE POLICY IT
123800* IS FILED UNDER RATHER THAN THE CLAIM DATA ALONE.
123900*----------------------------------------------------------------
124000 460-SUBMIT-CLAIM.
124100*    A CLAIM IS ALWAYS KEYED OFF ITS POLICY, NOT ITSELF, UNTIL
124200*    A NEW CLAIM NUMBER IS MINTED BELOW -- PRINT THE POLICY ID
124300*    NOW IN CASE THE LOOKUP FAILS.
124400     MOVE TRN-POLICY-ID TO RPT-DET-KEY
124500     MOVE 'N' TO SW-POL-FOUND
124600     PERFORM 490-FIND-POLICY-BY-ID
124700*    A CLAIM MUST BE FILED AGAINST A POLICY THAT EXISTS -- THE
124800*    LOOKUP ABOVE EITHER FOUND ONE OR IT DID NOT.  THERE IS NO
124900*    SUCH THING AS A STANDALONE CLAIM IN THIS SYSTEM.
125000     IF NOT POLICY-WAS-FOUND
125100*        NO POLICY TO FILE AGAINST -- TRN-POLICY-ID DOES NOT MATCH
125200*        ANY ROW IN THE IN-MEMORY POLICY TABLE.  SAME REJECT
125300*        TEXT AS THE RENEW/CANCEL "POLICY NOT FOUND" PATH.
125400         SET TRN-IS-REJECTED TO TRUE
125500         MOVE 'POLICY NOT FOUND' TO WS-REJECT-MESSAGE
125600         GO TO 460-EXIT
125700     END-IF
125800*    NO CLAIMS AGAINST A CANCELLED POLICY -- COVERAGE ENDED THE
125900*    MOMENT THE POLICY WAS CANCELLED, REGARDLESS OF WHEN THE
126000*    INCIDENT BEING CLAIMED ACTUALLY OCCURRED.
126100     IF POL-STATUS-T (WS-FOUND-POL-IX) NOT = 'ACTIVE'
126200*        POLICY NOT IN FORCE -- A CANCELLED POLICY CARRIES NO
126300*        COVERAGE FOR A CLAIM TO BE PAID AGAINST.  NEITHER DOES
126400*        A POLICY WHOSE TERM HAS NOT YET STARTED, SEE 460 BELOW.
126500         SET TRN-IS-REJECTED TO TRUE
126600         MOVE 'POLICY MUST BE ACTIVE TO FILE A CLAIM' TO
126700              WS-REJECT-MESSAGE
126800         GO TO 460-EXIT
126900     END-IF
127000*    A ZERO OR NEGATIVE CLAIM HAS NOTHING FOR CLAIMS TO PAY --
127100*    SAME REASONING AS THE COVERAGE/PREMIUM EDITS IN 430.  A
127200*    NEGATIVE CLAIM AMOUNT MAKES NO BUSINESS SENSE TO BEGIN WITH.
127300     IF TRN-CLAIM-AMT NOT > 0
127400*        CLAIM AMOUNT EDIT FAILED -- ZERO OR NEGATIVE IS NOT A
127500*        CLAIM ADJUSTING CAN ACT ON.  THE POLICY LOOKUP ALREADY
127600*        SUCCEEDED BY THIS POINT, ONLY THE AMOUNT IS BAD.
127700         SET TRN-IS-REJECTED TO TRUE
127800         MOVE 'CLAIM AMOUNT MUST BE GREATER THAN ZERO' TO
127900              WS-REJECT-MESSAGE
128000         GO TO 460-EXIT
128100     END-IF
128200*    A CLAIM CANNOT EXCEED THE POLICY'S COVERAGE LIMIT -- EQUAL
128300*    TO COVERAGE IS ALLOWED SINCE LEGAL REVIEWED AND ACCEPTED A
128400*    TOTAL-LOSS CLAIM AT THE FULL COVERAGE AMOUNT  (HD 8255).
128500     IF TRN-CLAIM-AMT > POL-COVERAGE-AMT-T (WS-FOUND-POL-IX)
128600*        CLAIM EXCEEDS THE POLICY'S OWN COVERAGE LIMIT -- THE
128700*        POLICY CANNOT PAY OUT MORE THAN IT IS WRITTEN FOR.  AN
128800*        EQUAL COMPARE PASSES, ONLY A STRICT OVERAGE IS REJECTED.
128900         SET TRN-IS-REJECTED TO TRUE
129000         MOVE 'CLAIM AMOUNT MAY NOT EXCEED POLICY COVERAGE' TO
129100              WS-REJECT-MESSAGE
129200         GO TO 460-EXIT
129300     END-IF
129400*    THE INCIDENT HAS TO HAVE HAPPENED WHILE THE POLICY WAS IN
129500*    FORCE -- BEFORE THE START DATE OR AFTER THE END DATE MEANS
129600*    THERE WAS NO COVERAGE IN PLACE ON THAT DAY.
129700     IF TRN-INCIDENT-DATE < POL-START-DATE-T (WS-FOUND-POL-IX) OR
129800        TRN-INCIDENT-DATE > POL-END-DATE-T (WS-FOUND-POL-IX)
129900*        INCIDENT OUTSIDE THE COVERAGE WINDOW -- NO COVERAGE WAS
130000*        IN FORCE ON THE DATE THE LOSS IS CLAIMED TO HAVE OCCURRED
130100*        THE START AND END DATES ARE BOTH INCLUSIVE BOUNDARIES.
130200         SET TRN-IS-REJECTED TO TRUE
130300         MOVE 'INCIDENT DATE MUST FALL WITHIN THE POLICY PERIOD'
130400             TO
130500              WS-REJECT-MESSAGE
130600         GO TO 460-EXIT
130700     END-IF
130800*    AN INCIDENT CANNOT BE DATED IN THE FUTURE RELATIVE TO THE
130900*    RUN DATE -- THAT WOULD MEAN CLAIMING FOR SOMETHING THAT
131000*    HASN'T HAPPENED YET.
131100     IF TRN-INCIDENT-DATE > WS-TODAY-CCYYMMDD
131200*        FUTURE-DATED INCIDENT -- THE LOSS CANNOT BE CLAIMED BEFOR
131300*        IT HAS ACTUALLY HAPPENED.  TODAY'S RUN DATE IS THE ONLY
131400*        CUTOFF, NOT THE POLICY'S OWN COVERAGE WINDOW.
131500         SET TRN-IS-REJECTED TO TRUE
131600         MOVE 'INCIDENT DATE MAY NOT BE AFTER THE RUN DATE' TO
131700              WS-REJECT-MESSAGE
131800         GO TO 460-EXIT
131900     END-IF
132000*    A CLAIM WITH NO DESCRIPTION GIVES THE ADJUSTER NOTHING TO
132100*    WORK FROM, SO A BLANK DESCRIPTION IS REJECTED OUTRIGHT --
132200*    SAME TRAILING-SPACE TALLY TECHNIQUE AS THE NAME EDIT.
132300     INSPECT TRN-DESCRIPTION TALLYING WS-TRAILING-SPACES
132400         FOR TRAILING SPACES
132500     COMPUTE WS-DESC-LEN = 100 - WS-TRAILING-SPACES
132600     IF WS-DESC-LEN = 0
132700         SET TRN-IS-REJECTED TO TRUE
132800         MOVE 'CLAIM DESCRIPTION IS REQUIRED' TO WS-REJECT-MESSAGE
132900         GO TO 460-EXIT
133000     END-IF
133100*    ALL EDITS PASSED -- MINT A NEW CLAIM ROW, STATUS STARTS
133200*    SUBMITTED AND AWAITS AN UC TRANSACTION TO APPROVE OR
133300*    REJECT IT; THE REJECT-REASON FIELD IS BLANK UNTIL THEN.
133400     ADD 1 TO WS-NEXT-CLM-ID
133500     ADD 1 TO WS-NEXT-CLM-SEQ
133600     ADD 1 TO WS-CLM-MAX-INDEX
133700     MOVE WS-NEXT-CLM-ID          TO CLM-ID-T (WS-CLM-MAX-INDEX)
133800     PERFORM 710-GENERATE-CLAIM-NUMBER
133900     MOVE WS-NEW-CLM-NUMBER       TO CLM-NUMBER-T
134000         (WS-CLM-MAX-INDEX)
134100*    THE OWNING POLICY ID TIES THIS CLAIM BACK TO ITS POLICY
134200*    FOR ANY LATER 490-SERIES LOOKUP -- NOT CLM-ID-T, WHICH IS
134300*    THE CLAIM'S OWN SURROGATE KEY.
134400     MOVE TRN-POLICY-ID           TO CLM-POLICY-ID-T
134500         (WS-CLM-MAX-INDEX)
134600*    DESCRIPTION, AMOUNT AND INCIDENT DATE ALL COME STRAIGHT OFF
134700*    THE TRANSACTION -- EVERY ONE OF THEM WAS ALREADY EDITED
134800*    ABOVE, SO NO FURTHER VALIDATION IS DONE HERE.
134900     MOVE TRN-DESCRIPTION         TO CLM-DESCRIPTION-T
135000         (WS-CLM-MAX-INDEX)
135100     MOVE TRN-CLAIM-AMT           TO CLM-AMOUNT-T
135200         (WS-CLM-MAX-INDEX)
135300     MOVE TRN-INCIDENT-DATE       TO CLM-INCIDENT-DATE-T
135400         (WS-CLM-MAX-INDEX)
135500     MOVE 'SUBMITTED'             TO CLM-STATUS-T
135600         (WS-CLM-MAX-INDEX)
135700*    NO REASON UNTIL A LATER UC TRANSACTION, IF ANY, REJECTS IT --
135800*    AN APPROVED CLAIM NEVER GETS ONE EITHER.  SUBMITTED AND
135900*    APPROVED BOTH LEAVE CLM-REASON-T BLANK.
136000     MOVE SPACES                  TO CLM-REJECT-REASON-T
136100         (WS-CLM-MAX-INDEX)
136200     ADD 1 TO WS-TOT-CLM-SUBMITTED
136300*    THE DETAIL LINE SHOWS THE NEW CLAIM NUMBER, NOT THE POLICY
136400*    NUMBER PRINTED AT THE TOP OF THE PARAGRAPH.  THE CLAIMS DESK
136500*    NEEDS THE CLAIM NUMBER TO PULL THE FILE LATER.
136600     MOVE WS-NEW-CLM-NUMBER       TO RPT-DET-KEY
136700     PERFORM 910-WRITE-DETAIL-LINE.
136800 460-EXIT.
136900     IF TRN-IS-REJECTED
137000         ADD 1 TO WS-TOT-TRANS-ERROR
137100         PERFORM 910-WRITE-DETAIL-LINE
137200     END-IF
137300     CONTINUE.
137400*
137500*----------------------------------------------------------------
137600* 470-SERIES -- UC  UPDATE CLAIM STATUS.  THE ADJUSTER'S
137700* DECISION, APPROVED OR REJECTED, IS POSTED IN PLACE ON THE
137800* EXISTING CLAIM ROW -- UNLIKE RENEWAL THERE IS NO NEW ROW TO
137900* MINT SINCE THE CLAIM ITSELF DOES NOT CHANGE, ONLY ITS STATUS.
138000*----------------------------------------------------------------
138100 470-UPDATE-CLAIM.
138200     MOVE TRN-CLAIM-ID TO RPT-DET-KEY
138300     MOVE 'N' TO SW-CLM-FOUND
138400     PERFORM 495-FIND-CLAIM-BY-ID
138500*    CAN'T UPDATE A CLAIM THAT DOESN'T EXIST -- THE LOOKUP ABOVE
138600*    EITHER FOUND A ROW OR IT DID NOT.  SAME TECHNIQUE AS 440'S
138700*    OWN EXISTENCE CHECK, NOW AGAINST THE CLAIM TABLE.
138800     IF NOT CLAIM-WAS-FOUND
138900*        NO ROW TO ADJUDICATE -- TRN-CLAIM-ID DOES NOT MATCH ANY
139000*        ROW IN THE IN-MEMORY CLAIM TABLE.  A TYPO IN THE FEED IS
139100*        THE USUAL CAUSE, SAME AS THE OTHER NOT-FOUND REJECTS.
139200         SET TRN-IS-REJECTED TO TRUE
139300         MOVE 'CLAIM NOT FOUND' TO WS-REJECT-MESSAGE
139400         GO TO 470-EXIT
139500     END-IF
139600*    APPROVED AND REJECTED ARE BOTH FINAL STATES -- ONCE
139700*    ADJUDICATED, A CLAIM IS CLOSED AND CANNOT BE RE-DECIDED
139800*    BY A LATER TRANSACTION.
139900     IF CLM-STATUS-T (WS-FOUND-CLM-IX) = 'APPROVED' OR
140000        CLM-STATUS-T (WS-FOUND-CLM-IX) = 'REJECTED'
140100*        CLAIM ALREADY CLOSED -- AN APPROVED OR REJECTED CLAIM IS
140200*        FINAL AND IS NOT REOPENED BY A SECOND UC TRANSACTION.
140300*        ADJUSTING DISPUTES ARE HANDLED OUTSIDE THIS BATCH RUN.
140400         SET TRN-IS-REJECTED TO TRUE
140500         MOVE 'CANNOT CHANGE STATUS OF AN ALREADY APPROVED OR ' TO
140600             WS-REJECT-MESSAGE
140700*        SECOND HALF OF THE TWO-PART MESSAGE, SPLIT SINCE A
140800*        SINGLE LITERAL COULDN'T CARRY THE FULL SENTENCE.  BOTH
140900*        HALVES MOVE INTO RPT-DET-MSG BEFORE THE LINE WRITES.
141000         MOVE 'REJECTED CLAIM' TO WS-REJECT-MESSAGE (48:14)
141100         GO TO 470-EXIT
141200     END-IF
141300*    THE ONLY TWO VALID ADJUDICATION OUTCOMES ARE APPROVED AND
141400*    REJECTED -- THERE IS NO "PENDING" OR "UNDER REVIEW" STATUS
141500*    A UC TRANSACTION CAN SET.
141600     IF TRN-NEW-STATUS NOT = 'APPROVED' AND
141700        TRN-NEW-STATUS NOT = 'REJECTED'
141800*        NEITHER OF THE TWO VALID OUTCOMES WAS REQUESTED --
141900*        TRN-NEW-STATUS MUST BE EXACTLY 'APPROVED' OR 'REJECTED',
142000*        NOTHING ELSE IS A VALID ADJUDICATION TARGET.
142100         SET TRN-IS-REJECTED TO TRUE
142200         MOVE 'NEW STATUS MUST BE APPROVED OR REJECTED' TO
142300              WS-REJECT-MESSAGE
142400         GO TO 470-EXIT
142500     END-IF
142600*    A REJECTED CLAIM MUST CARRY A REASON -- THE ADJUSTER'S
142700*    EXPLANATION IS WHAT GOES BACK TO THE POLICYHOLDER, AND AN
142800*    APPROVED CLAIM NEEDS NO SUCH EXPLANATION.
142900     IF TRN-NEW-STATUS = 'REJECTED'
143000*        LENGTH-CHECK THE REASON THE SAME WAY 430 LENGTH-CHECKS
143100*        THE CUSTOMER NAME -- TRAILING-SPACE TALLY, NOT A FULL
143200*        SCAN FOR EMBEDDED BLANKS.
143300         INSPECT TRN-REJECT-REASON TALLYING WS-TRAILING-SPACES
143400             FOR TRAILING SPACES
143500         COMPUTE WS-REASON-LEN = 100 - WS-TRAILING-SPACES
143600         IF WS-REASON-LEN = 0
143700*            NO REASON GIVEN -- REJECT THE TRANSACTION ITSELF,
143800*            THE CLAIM ROW IS LEFT UNTOUCHED.  THE ADJUSTER MUST
143900*            RESUBMIT THE UC WITH A REASON TO MAKE IT STICK.
144000             SET TRN-IS-REJECTED TO TRUE
144100             MOVE 'REJECTION REASON IS REQUIRED' TO
144200                  WS-REJECT-MESSAGE
144300             GO TO 470-EXIT
144400         END-IF
144500*        REASON PRESENT -- POST THE REJECTION TO THE CLAIM ROW,
144600*        STATUS AND REASON TOGETHER.  NEITHER IS POSTED WITHOUT
144700*        THE OTHER.
144800         MOVE 'REJECTED'       TO CLM-STATUS-T (WS-FOUND-CLM-IX)
144900         MOVE TRN-REJECT-REASON TO
145000              CLM-REJECT-REASON-T (WS-FOUND-CLM-IX)
145100         ADD 1 TO WS-TOT-CLM-REJECTED
145200     ELSE
145300*        APPROVED -- CLEAR ANY REASON FIELD LEFTOVER FROM A
145400*        PRIOR SUBMIT, THERE IS NOTHING TO EXPLAIN ON APPROVAL.
145500*        CLM-REASON-T SHOULD ALREADY BE SPACES AT THIS POINT.
145600         MOVE 'APPROVED'       TO CLM-STATUS-T (WS-FOUND-CLM-IX)
145700         MOVE SPACES           TO
145800              CLM-REJECT-REASON-T (WS-FOUND-CLM-IX)
145900         ADD 1 TO WS-TOT-CLM-APPROVED
146000     END-IF
146100     PERFORM 910-WRITE-DETAIL-LINE.
146200 470-EXIT.
146300     IF TRN-IS-REJECTED
146400         ADD 1 TO WS-TOT-TRANS-ERROR
146500         PERFORM 910-WRITE-DETAIL-LINE
146600     END-IF
146700     CONTINUE.
146800*
146900*----------------------------------------------------------------
147000* 480-SERIES -- IQ  POLICY INQUIRY.  NO ACCEPT/REJECT OUTCOME --
147100* WRITES ONE SUB-LINE PER MATCH PLUS A TRAILING MATCH COUNT.
147200* THE FOUR FILTERS BELOW ARE ALL OPTIONAL AND COMBINE WITH AND
147300* LOGIC -- A BLANK FILTER FIELD MEANS "DO NOT FILTER ON THIS."
147400*----------------------------------------------------------------
147500 480-POLICY-INQUIRY.
147600     MOVE TRN-POLNUM-FILTER TO RPT-DET-KEY
147700     PERFORM 910-WRITE-DETAIL-LINE
147800     MOVE 0 TO WS-MATCH-COUNT
147900*    PRE-UPPERCASE THE POLICY-NUMBER FILTER ONCE, OUTSIDE THE
148000*    SCAN LOOP, SINCE THE SUBSTRING TEST IN 498 MUST BE CASE-
148100*    INSENSITIVE AND THERE IS NO SENSE RECONVERTING IT PER ROW.
148200     IF TRN-POLNUM-FILTER NOT = SPACES
148300         MOVE TRN-POLNUM-FILTER TO WS-FILTER-UC
148400         INSPECT WS-FILTER-UC CONVERTING
148500             'abcdefghijklmnopqrstuvwxyz' TO
148600             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
148700         INSPECT TRN-POLNUM-FILTER TALLYING WS-TRAILING-SPACES
148800             FOR TRAILING SPACES
148900         COMPUTE WS-FILTER-LEN = 20 - WS-TRAILING-SPACES
149000     END-IF
149100*    SCAN THE ENTIRE POLICY TABLE ONE ROW AT A TIME -- THERE IS
149200*    NO INDEX ON ANYTHING BUT POL-ID, SO A FULL TABLE SCAN IS
149300*    THE ONLY WAY TO APPLY EMAIL/STATUS/TYPE/POLNUM FILTERS.
149400     PERFORM 485-SCAN-POLICY-FOR-INQUIRY
149500         VARYING WS-SRCH-IX FROM 1 BY 1
149600         UNTIL WS-SRCH-IX > WS-POL-MAX-INDEX
149700     MOVE WS-MATCH-COUNT TO RPT-MATCH-COUNT-OU
149800     PERFORM 925-WRITE-MATCH-COUNT-LINE.
149900 480-EXIT.
150000     CONTINUE.
150100*
150200*    485-SCAN-POLICY-FOR-INQUIRY -- TESTED ONCE PER TABLE ROW.
150300*    EACH FILTER IS AN EXACT MATCH EXCEPT POLNUM, WHICH IS A
150400*    CASE-INSENSITIVE SUBSTRING MATCH -- A ROW THAT FAILS ANY
150500*    FILTER SKIPS STRAIGHT TO 485-EXIT WITHOUT PRINTING.
150600 485-SCAN-POLICY-FOR-INQUIRY.
150700*    EMAIL FILTER -- EXACT MATCH, SINCE EMAIL IS HOW THE
150800*    UNDERLYING CUSTOMER IS IDENTIFIED ACROSS THEIR POLICIES,
150900*    NOT NAME, WHICH TWO CUSTOMERS COULD SHARE.
151000     IF TRN-CUSTOMER-EMAIL NOT = SPACES AND
151100        POL-CUSTOMER-EMAIL-T (WS-SRCH-IX) NOT = TRN-CUSTOMER-EMAIL
151200         GO TO 485-EXIT
151300     END-IF
151400*    STATUS FILTER -- TRN-NEW-STATUS DOES DOUBLE DUTY AS THE
151500*    IQ STATUS FILTER SINCE THE TRANSACTION LAYOUT ONLY CARRIES
151600*    ONE STATUS-SHAPED FIELD AND UC AND IQ NEVER OVERLAP.
151700     IF TRN-NEW-STATUS NOT = SPACES AND
151800        POL-STATUS-T (WS-SRCH-IX) NOT = TRN-NEW-STATUS
151900         GO TO 485-EXIT
152000     END-IF
152100*    POLICY TYPE FILTER -- EXACT MATCH AGAINST HEALTH/AUTO/
152200*    HOME/LIFE, SAME DOMAIN AS THE 430-SERIES CREATE EDIT.  A
152300*    BLANK FILTER IS TREATED AS NO FILTER AT ALL.
152400     IF TRN-POLICY-TYPE NOT = SPACES AND
152500        POL-TYPE-T (WS-SRCH-IX) NOT = TRN-POLICY-TYPE
152600         GO TO 485-EXIT
152700     END-IF
152800*    POLICY NUMBER FILTER -- SUBSTRING, NOT EXACT, SO AN
152900*    UNDERWRITER CAN FIND A POLICY BY PART OF ITS NUMBER.  BOTH
153000*    SIDES ARE UPPERCASED SO THE SEARCH IS CASE-INSENSITIVE.
153100     IF TRN-POLNUM-FILTER NOT = SPACES
153200         MOVE POL-NUMBER-T (WS-SRCH-IX) TO WS-POLNUM-UC
153300         INSPECT WS-POLNUM-UC CONVERTING
153400             'abcdefghijklmnopqrstuvwxyz' TO
153500             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
153600         MOVE 'N' TO SW-SUBSTR-FOUND
153700         PERFORM 498-SCAN-SUBSTRING-POSITION
153800             VARYING WS-SUB-POS FROM 1 BY 1
153900             UNTIL WS-SUB-POS > (21 - WS-FILTER-LEN) OR
154000                   SUBSTR-WAS-FOUND
154100         IF NOT SUBSTR-WAS-FOUND
154200             GO TO 485-EXIT
154300         END-IF
154400     END-IF
154500*    ROW SURVIVED EVERY FILTER IN FORCE -- COUNT IT AND PRINT
154600*    ITS SUB-LINE.  ANY ONE FAILED FILTER ABOVE SKIPS BOTH.
154700     ADD 1 TO WS-MATCH-COUNT
154800*    SIX FIELDS, STRAIGHT ACROSS -- NO RE-EDIT, SINCE ONLY A
154900*    DISPLAY OF WHAT IS ALREADY ON FILE IS WANTED HERE.  AN
155000*    INQUIRY NEVER CHANGES A SINGLE BYTE OF THE MASTER.
155100     MOVE POL-NUMBER-T (WS-SRCH-IX)       TO RPT-INQ-POL-NUMBER
155200     MOVE POL-CUSTOMER-NAME-T (WS-SRCH-IX) TO
155300         RPT-INQ-CUSTOMER-NAME
155400     MOVE POL-TYPE-T (WS-SRCH-IX)          TO RPT-INQ-TYPE
155500     MOVE POL-STATUS-T (WS-SRCH-IX)        TO RPT-INQ-STATUS
155600     MOVE POL-COVERAGE-AMT-T (WS-SRCH-IX)  TO RPT-INQ-COVERAGE
155700     MOVE POL-PREMIUM-AMT-T (WS-SRCH-IX)   TO RPT-INQ-PREMIUM
155800     PERFORM 920-WRITE-INQUIRY-DETAIL-LINE.
155900 485-EXIT.
156000     CONTINUE.
156100*
156200*    498-SCAN-SUBSTRING-POSITION -- TESTED ONCE PER STARTING
156300*    POSITION BY THE PERFORM...VARYING ABOVE.  THE UPPER BOUND
156400*    (21 - WS-FILTER-LEN) STOPS THE SCAN BEFORE THE FILTER
156500*    WOULD RUN PAST THE END OF THE 20-BYTE POLICY NUMBER FIELD.
156600 498-SCAN-SUBSTRING-POSITION.
156700     IF WS-POLNUM-UC (WS-SUB-POS : WS-FILTER-LEN) =
156800        WS-FILTER-UC (1 : WS-FILTER-LEN)
156900         SET SUBSTR-WAS-FOUND TO TRUE
157000     END-IF.
157100*
157200*----------------------------------------------------------------
157300* 490-SERIES -- LINEAR LOOKUPS AGAINST THE IN-MEMORY TABLES.
157400* THE TABLES CARRY ASCENDING KEYS BUT, AS IN WORKSHOP 15,
157500* EVERY LOOKUP IS A PLAIN PERFORM VARYING SCAN.
157600*----------------------------------------------------------------
157700*    490-FIND-POLICY-BY-ID -- CALLER MUST RESET SW-POL-FOUND TO
157800*    'N' BEFORE CALLING; THE SCAN STOPS AS SOON AS A MATCH IS
157900*    SET, SINCE POL-ID IS UNIQUE AND THERE CAN BE AT MOST ONE.
158000 490-FIND-POLICY-BY-ID.
158100*    DRIVES 491 ONCE PER TABLE ROW UNTIL EITHER THE TABLE RUNS
158200*    OUT OR A MATCH IS SET -- WS-SRCH-IX IS LEFT POINTING AT
158300*    THE MATCHING ROW, OR ONE PAST THE END IF NONE WAS FOUND.
158400     PERFORM 491-SEARCH-POLICY-TABLE
158500         VARYING WS-SRCH-IX FROM 1 BY 1
158600         UNTIL WS-SRCH-IX > WS-POL-MAX-INDEX OR POLICY-WAS-FOUND.
158700*
158800*    ONE TEST PER ROW -- NO SEARCH ALL, NO BINARY SEARCH, JUST
158900*    THE PLAIN VARYING SCAN THE SHOP HAS ALWAYS USED HERE.
159000 491-SEARCH-POLICY-TABLE.
159100     IF POL-ID-T (WS-SRCH-IX) = TRN-POLICY-ID
159200         SET POLICY-WAS-FOUND TO TRUE
159300         MOVE WS-SRCH-IX TO WS-FOUND-POL-IX
159400     END-IF.
159500*
159600*    495/496 MIRROR 490/491 FOR THE CLAIM TABLE -- SAME
159700*    CALLING CONVENTION, SAME UNIQUE-KEY ASSUMPTION.
159800 495-FIND-CLAIM-BY-ID.
159900     PERFORM 496-SEARCH-CLAIM-TABLE
160000         VARYING WS-SRCH-IX FROM 1 BY 1
160100         UNTIL WS-SRCH-IX > WS-CLM-MAX-INDEX OR CLAIM-WAS-FOUND.
160200*
160300 496-SEARCH-CLAIM-TABLE.
160400     IF CLM-ID-T (WS-SRCH-IX) = TRN-CLAIM-ID
160500         SET CLAIM-WAS-FOUND TO TRUE
160600         MOVE WS-SRCH-IX TO WS-FOUND-CLM-IX
160700     END-IF.
160800*
160900*----------------------------------------------------------------
161000* 500-SERIES -- REWRITE THE UPDATED MASTERS, SEQUENTIAL, IN
161100* TABLE ORDER (WHICH IS ASCENDING BY KEY SINCE NEW ROWS ARE
161200* ALWAYS APPENDED WITH A HIGHER ID THAN ANY ROW ALREADY PRESENT).
161300*----------------------------------------------------------------
161400*    500-REWRITE-POLICY-MASTER -- DRIVEN ONCE PER TABLE ROW BY
161500*    000-MAIN-CONTROL'S PERFORM...VARYING, AFTER EVERY
161600*    TRANSACTION HAS BEEN APPLIED, SO EACH ROW GOES OUT EXACTLY
161700*    ONCE CARRYING WHATEVER MAINTENANCE IT RECEIVED THIS RUN.
161800 500-REWRITE-POLICY-MASTER.
161900*    UNLOAD THE TABLE ROW BACK INTO THE FLAT POLICY-RECORD-WS
162000*    LAYOUT, FIELD BY FIELD, SINCE POLYMAST AND THE -T TABLE
162100*    ITEM ARE TWO DIFFERENT COPYBOOKS WITH NO REDEFINES BETWEEN
162200*    THEM -- A GROUP MOVE WOULD NOT LINE THE FIELDS UP.
162300     MOVE POL-ID-T (WS-SRCH-IX)            TO POL-ID
162400     MOVE POL-NUMBER-T (WS-SRCH-IX)         TO POL-NUMBER
162500     MOVE POL-CUSTOMER-NAME-T (WS-SRCH-IX)  TO POL-CUSTOMER-NAME
162600     MOVE POL-CUSTOMER-EMAIL-T (WS-SRCH-IX) TO POL-CUSTOMER-EMAIL
162700     MOVE POL-TYPE-T (WS-SRCH-IX)           TO POL-TYPE
162800*    COVERAGE AND PREMIUM GO OUT AS THEY CAME IN -- NEITHER IS
162900*    EVER RE-EDITED OUTSIDE OF 430 CREATE TIME, SINCE RENEWAL
163000*    AND CANCEL BOTH LEAVE THEM UNTOUCHED.
163100     MOVE POL-COVERAGE-AMT-T (WS-SRCH-IX)   TO POL-COVERAGE-AMT
163200     MOVE POL-PREMIUM-AMT-T (WS-SRCH-IX)    TO POL-PREMIUM-AMT
163300*    BOTH DATES GO OUT CCYYMMDD -- NO CENTURY WINDOWING NEEDED
163400*    ON THE WAY OUT, ONLY ON THE WAY IN (SEE 105-GET-RUN-DATE).  A
163500*    FOUR-DIGIT YEAR IS ALREADY ON FILE FROM THE ORIGINAL CREATE.
163600     MOVE POL-START-DATE-T (WS-SRCH-IX)     TO POL-START-DATE
163700     MOVE POL-END-DATE-T (WS-SRCH-IX)       TO POL-END-DATE
163800     MOVE POL-STATUS-T (WS-SRCH-IX)         TO POL-STATUS
163900     WRITE POLICY-RECORD-OUT FROM POLICY-RECORD-WS.
164000*
164100*    520-REWRITE-CLAIM-MASTER MIRRORS 500 FOR THE CLAIM TABLE --
164200*    SAME FIELD-BY-FIELD UNLOAD, SAME REASON FOR NOT USING A
164300*    GROUP MOVE.
164400 520-REWRITE-CLAIM-MASTER.
164500     MOVE CLM-ID-T (WS-SRCH-IX)             TO CLM-ID
164600     MOVE CLM-NUMBER-T (WS-SRCH-IX)          TO CLM-NUMBER
164700     MOVE CLM-POLICY-ID-T (WS-SRCH-IX)       TO CLM-POLICY-ID
164800     MOVE CLM-DESCRIPTION-T (WS-SRCH-IX)     TO CLM-DESCRIPTION
164900     MOVE CLM-AMOUNT-T (WS-SRCH-IX)          TO CLM-AMOUNT
165000     MOVE CLM-INCIDENT-DATE-T (WS-SRCH-IX)   TO CLM-INCIDENT-DATE
165100*    REJECT-REASON CARRIES FORWARD EVEN ON AN APPROVED CLAIM'S
165200*    REWRITE -- IT WAS ALREADY BLANKED BY 470 AT APPROVAL TIME,
165300*    NOT HERE, SO THIS MOVE IS A STRAIGHT COPY, NOT AN EDIT.
165400     MOVE CLM-STATUS-T (WS-SRCH-IX)          TO CLM-STATUS
165500     MOVE CLM-REJECT-REASON-T (WS-SRCH-IX)   TO CLM-REJECT-REASON
165600     WRITE CLAIM-RECORD-OUT FROM CLAIM-RECORD-WS.
165700*
165800*----------------------------------------------------------------
165900* 700-SERIES -- NUMBER GENERATOR.  SEQUENCE WITHIN THE RUN YEAR,
166000* SEEDED AT LOAD TIME FROM THE HIGHEST EXISTING NUMBER FOR THAT
166100* YEAR (HD 7719) -- REPLACES THE OLD TIMESTAMP-KEYED SCHEME.
166200*----------------------------------------------------------------
166300*    700-GENERATE-POLICY-NUMBER -- CALLER MUST HAVE ALREADY
166400*    BUMPED WS-NEXT-POL-SEQ; THIS PARAGRAPH ONLY FORMATS IT.
166500*    700-GENERATE-POLICY-NUMBER -- BUILDS POL-NNNNNNNN-SSSSSS
166600*    IN WS-NEW-POL-NUMBER FROM THE RUN YEAR AND THE RUNNING
166700*    SEQUENCE SEEDED AT 200-LOAD-POLICY-MASTER TIME.  THE
166800*    CALLER BUMPS WS-NEXT-POL-SEQ BEFORE OR AFTER AS NEEDED --
166900*    THIS PARAGRAPH ONLY FORMATS WHATEVER IS CURRENTLY THERE.
167000 700-GENERATE-POLICY-NUMBER.
167100*    YEAR FIRST, THEN THE SEQUENCE -- THE EDIT PICTURE ON
167200*    WS-NPN-SEQ ZERO-FILLS IT TO SIX DIGITS ON THE MOVE OUT.  THE
167300*    HYPHEN BETWEEN THEM IS LITERAL, NOT PART OF EITHER FIELD.
167400     MOVE WS-TODAY-CCYY    TO WS-NPN-YEAR
167500     MOVE WS-NEXT-POL-SEQ  TO WS-NPN-SEQ.
167600*
167700*    710-GENERATE-CLAIM-NUMBER MIRRORS 700 FOR CLM- NUMBERS,
167800*    SAME YEAR-PLUS-SEQUENCE SHAPE, SEPARATE COUNTER.
167900 710-GENERATE-CLAIM-NUMBER.
168000     MOVE WS-TODAY-CCYY    TO WS-NCN-YEAR
168100     MOVE WS-NEXT-CLM-SEQ  TO WS-NCN-SEQ.
168200*
168300*----------------------------------------------------------------
168400* 800-SERIES -- DATE ARITHMETIC FOR THE CP/RP EDITS.  ALL THREE
168500* ROUTINES WORK IN SEPARATE CCYY/MM/DD WORK FIELDS RATHER THAN
168600* DIRECTLY ON THE TRANSACTION OR TABLE RECORD, SO THEY CAN BE
168700* CALLED FROM MORE THAN ONE PLACE WITHOUT STEPPING ON EACH
168800* OTHER'S INPUT.
168900*----------------------------------------------------------------
169000*    800-WHOLE-MONTHS-BETWEEN -- COUNTS COMPLETE CALENDAR
169100*    MONTHS, NOT A FIXED 30-DAY APPROXIMATION.  THE DAY-OF-
169200*    MONTH COMPARE BELOW DOCKS ONE MONTH WHEN THE END DAY
169300*    HASN'T YET REACHED THE START DAY (E.G. JAN 31 TO MAR 15 IS
169400*    ONE WHOLE MONTH, NOT TWO).
169500 800-WHOLE-MONTHS-BETWEEN.
169600*    YEARS TIMES TWELVE PLUS THE MONTH DIFFERENCE GIVES THE
169700*    RAW MONTH COUNT BEFORE THE DAY-OF-MONTH ADJUSTMENT BELOW --
169800*    A NEGATIVE MONTH DIFFERENCE IS VALID ARITHMETIC HERE.
169900     COMPUTE WS-MONTHS-DIFF =
170000         ((WS-MB-END-CCYY - WS-MB-START-CCYY) * 12) +
170100         (WS-MB-END-MM - WS-MB-START-MM)
170200*    DOCK ONE MONTH IF THE END DAY HASN'T CAUGHT UP TO THE
170300*    START DAY YET -- THE MONTH IS NOT YET "WHOLE."  A POLICY
170400*    RUNNING JAN 31 TO JUL 30 IS FIVE WHOLE MONTHS, NOT SIX.
170500     IF WS-MB-END-DD < WS-MB-START-DD
170600         SUBTRACT 1 FROM WS-MONTHS-DIFF
170700     END-IF.
170800*
170900*    810-ADD-ONE-YEAR -- SIMPLY BUMPS THE CCYY PORTION, EXCEPT
171000*    FOR THE FEB 29 CASE: IF THE RESULTING YEAR IS NOT A LEAP
171100*    YEAR THERE IS NO FEB 29, SO THE DAY IS ROLLED BACK TO
171200*    FEB 28 RATHER THAN PRODUCING AN INVALID DATE.
171300 810-ADD-ONE-YEAR.
171400*    BUMP THE YEAR, THEN ASSUME THE MONTH AND DAY CARRY OVER
171500*    UNCHANGED -- THE FEB 29 CHECK BELOW IS THE ONLY EXCEPTION,
171600*    SINCE EVERY OTHER DATE HAS AN EXACT ONE-YEAR-LATER MATCH.
171700     ADD 1 TO WS-AY-CCYY GIVING WS-AY-NEW-CCYY
171800     MOVE WS-AY-NEW-CCYY TO WS-AY-RES-CCYY
171900     MOVE WS-AY-MM       TO WS-AY-RES-MM
172000     MOVE WS-AY-DD        TO WS-AY-RES-DD
172100*    ONLY A FEB 29 START DATE CAN PRODUCE AN INVALID RESULT --
172200*    EVERY OTHER DATE IS STILL VALID ONE YEAR LATER AS-IS.  NO
172300*    OTHER MONTH/DAY COMBINATION NEEDS THIS SPECIAL CASE.
172400     IF WS-AY-MM = 02 AND WS-AY-DD = 29
172500         MOVE WS-AY-NEW-CCYY TO WS-LEAP-QUOT
172600         PERFORM 815-TEST-LEAP-YEAR
172700         IF LEAP-YEAR-NO
172800             MOVE 28 TO WS-AY-RES-DD
172900         END-IF
173000     END-IF.
173100*
173200*    815-TEST-LEAP-YEAR -- THE STANDARD GREGORIAN RULE: DIVIDE
173300*    BY 4, BUT NOT BY 100 UNLESS ALSO BY 400.  CALLED BY BOTH
173400*    810-ADD-ONE-YEAR AND 820-ADD-ONE-DAY, EACH OF WHICH LOADS
173500*    WS-LEAP-QUOT WITH THE YEAR TO TEST BEFORE CALLING.
173600 815-TEST-LEAP-YEAR.
173700*    DIVISIBLE BY 4 IS THE FIRST CUT -- MOST NON-LEAP YEARS
173800*    ARE ELIMINATED RIGHT HERE, LEAVING ONLY THE CENTURY-YEAR
173900*    EXCEPTIONS FOR THE TWO DIVIDES BELOW.
174000     DIVIDE WS-LEAP-QUOT BY 4   GIVING WS-LEAP-QUOT
174100         REMAINDER WS-LEAP-REM4
174200*    RELOAD THE YEAR FOR THE /100 TEST -- THE PRIOR DIVIDE
174300*    OVERWROTE WS-LEAP-QUOT WITH A QUOTIENT, NOT THE YEAR.  EACH
174400*    DIVIDE STATEMENT NEEDS A FRESH COPY OF THE ORIGINAL YEAR.
174500     MOVE WS-AY-NEW-CCYY TO WS-LEAP-QUOT
174600     DIVIDE WS-LEAP-QUOT BY 100 GIVING WS-LEAP-QUOT
174700         REMAINDER WS-LEAP-REM100
174800*    SAME RELOAD, NOW FOR THE /400 EXCEPTION-TO-THE-EXCEPTION --
174900*    1900 FAILS THE /400 TEST, 2000 PASSES IT.  THIS IS WHY 1900
175000*    WAS NOT A LEAP YEAR BUT 2000 WAS.
175100     MOVE WS-AY-NEW-CCYY TO WS-LEAP-QUOT
175200     DIVIDE WS-LEAP-QUOT BY 400 GIVING WS-LEAP-QUOT
175300         REMAINDER WS-LEAP-REM400
175400*    LEAP UNLESS DIVISIBLE BY 100 AND NOT BY 400 (E.G. 1900
175500*    WAS NOT A LEAP YEAR, 2000 WAS).  THE STANDARD GREGORIAN RULE.
175600     IF WS-LEAP-REM4 = 0 AND
175700        (WS-LEAP-REM100 NOT = 0 OR WS-LEAP-REM400 = 0)
175800         SET LEAP-YEAR-YES TO TRUE
175900     ELSE
176000         SET LEAP-YEAR-NO TO TRUE
176100     END-IF.
176200*
176300*    820-ADD-ONE-DAY -- FULL CALENDAR ROLLOVER: DAY, THEN
176400*    MONTH, THEN YEAR, EACH ONLY WHEN THE ONE BELOW IT
176500*    OVERFLOWS.  WS-DIM-ITEM SUPPLIES THE DAYS IN THE CURRENT
176600*    MONTH, BUMPED BY ONE FOR FEBRUARY IN A LEAP YEAR.
176700 820-ADD-ONE-DAY.
176800*    THE LEAP TEST RUNS UP FRONT SINCE IT MAY AFFECT HOW MANY
176900*    DAYS FEBRUARY HAS THIS PARTICULAR YEAR.  EVERY OTHER MONTH
177000*    IN WS-DAYS-IN-MONTH-TABLE IS FIXED REGARDLESS OF THE YEAR.
177100     MOVE WS-AD-CCYY TO WS-LEAP-QUOT
177200     MOVE WS-AD-CCYY TO WS-AY-NEW-CCYY
177300     PERFORM 815-TEST-LEAP-YEAR
177400     MOVE WS-DIM-ITEM (WS-AD-MM) TO WS-DAYS-THIS-MONTH
177500     IF WS-AD-MM = 02 AND LEAP-YEAR-YES
177600         ADD 1 TO WS-DAYS-THIS-MONTH
177700     END-IF
177800*    TRY THE SIMPLE CASE FIRST -- JUST BUMP THE DAY.  MOST DAYS
177900*    OF THE YEAR NEED NOTHING MORE THAN THIS.  THE OVERFLOW CHECK
178000*    BELOW ONLY FIRES ON THE LAST DAY OF A MONTH.
178100     ADD 1 TO WS-AD-DD GIVING WS-AD-NEW-DD
178200*    DAY OVERFLOWED THE MONTH -- ROLL TO THE FIRST OF THE
178300*    NEXT MONTH, CARRYING INTO THE YEAR IF DECEMBER ALSO ROLLS.
178400*    THE MONTH-13-BECOMES-JANUARY TEST BELOW HANDLES THAT CASE.
178500     IF WS-AD-NEW-DD > WS-DAYS-THIS-MONTH
178600         MOVE 1 TO WS-AD-NEW-DD
178700         ADD 1 TO WS-AD-MM GIVING WS-AD-NEW-MM
178800         IF WS-AD-NEW-MM > 12
178900             MOVE 1 TO WS-AD-NEW-MM
179000             ADD 1 TO WS-AD-CCYY GIVING WS-AD-NEW-CCYY
179100         ELSE
179200             MOVE WS-AD-CCYY TO WS-AD-NEW-CCYY
179300         END-IF
179400     ELSE
179500*        NO OVERFLOW -- MONTH AND YEAR CARRY OVER UNCHANGED,
179600*        ONLY THE DAY NUMBER MOVES.  THE COMMON CASE, EVERY
179700*        DAY EXCEPT THE LAST OF A MONTH.
179800         MOVE WS-AD-MM   TO WS-AD-NEW-MM
179900         MOVE WS-AD-CCYY TO WS-AD-NEW-CCYY
180000     END-IF
180100*    PACK THE THREE RESULT FIELDS BACK INTO WS-AD-RESULT FOR
180200*    THE CALLER (440-RENEW-POLICY) TO PICK UP.  SAME PACKED-FIELD
180300*    CONVENTION AS WS-AY-RESULT IN 810 ABOVE.
180400     MOVE WS-AD-NEW-CCYY TO WS-AD-RES-CCYY
180500     MOVE WS-AD-NEW-MM   TO WS-AD-RES-MM
180600     MOVE WS-AD-NEW-DD   TO WS-AD-RES-DD.
180700*
180800*----------------------------------------------------------------
180900* 900-SERIES -- REPORT WRITING.  PAGE BREAKS EVERY 60 LINES,
181000* SAME CONVENTION USED IN THE CLAIMPRO AND FAVRPT WORKSHOPS.
181100*----------------------------------------------------------------
181200*    900-WRITE-PAGE-HEADERS -- CALLED ONCE AT THE START OF THE
181300*    RUN AND AGAIN BY 910/920/925 WHENEVER THE LINE COUNTER
181400*    PASSES 60, SO EVERY PRINTED PAGE CARRIES THE SAME THREE-
181500*    LINE HEADING AND RUN DATE.
181600*    900-WRITE-PAGE-HEADERS -- THREE LINES: TITLE, CAPTIONS,
181700*    RULE.  RESETS WS-LINE-CTR TO 3 SO THE NEXT 60-LINE CHECK
181800*    IN 910/920/925 COUNTS FROM THE BOTTOM OF THIS HEADER BLOCK.
181900 900-WRITE-PAGE-HEADERS.
182000*    PAGE COUNTER IS FOR THE OPERATOR'S OWN REFERENCE ONLY --
182100*    NOTHING IN THE LAYOUT BELOW ACTUALLY PRINTS IT.  EARLIER
182200*    VERSIONS OF THIS REPORT DID, BUT IT WAS DROPPED LONG AGO.
182300     ADD 1 TO WS-PAGE-CTR
182400     MOVE WS-TODAY-CCYYMMDD TO RPT-RUN-DATE-OU
182500*    ADVANCING PAGE ON THE TITLE LINE ONLY -- THE CAPTION AND
182600*    RULE LINES BELOW IT FOLLOW ON THE SAME NEW PAGE.  ONLY ONE
182700*    OF THE THREE HEADER LINES CARRIES THE SKIP-TO-TOP-OF-FORM.
182800     WRITE RPT-LINE-OUT FROM RPT-HEADING-1 AFTER ADVANCING PAGE
182900     WRITE RPT-LINE-OUT FROM RPT-HEADING-2
183000     WRITE RPT-LINE-OUT FROM RPT-HEADING-3
183100     MOVE 3 TO WS-LINE-CTR.
183200*
183300*    910-WRITE-DETAIL-LINE -- ONE LINE PER TRANSACTION, ACCEPTED
183400*    OR REJECTED.  ON REJECT THE MESSAGE SET BY WHICHEVER EDIT
183500*    FAILED IS CARRIED OVER FROM WS-REJECT-MESSAGE; ON ACCEPT
183600*    THE MESSAGE COLUMN IS LEFT BLANK.
183700 910-WRITE-DETAIL-LINE.
183800*    60-LINE PAGE BREAK, CHECKED BEFORE EVERY WRITE SO A
183900*    HEADING NEVER FALLS IN THE MIDDLE OF THE DETAIL BODY.  THE
184000*    SAME 60-LINE LIMIT IS USED BY 920, 925 AND 930 AS WELL.
184100     IF WS-LINE-CTR > 60
184200         PERFORM 900-WRITE-PAGE-HEADERS
184300     END-IF
184400     MOVE TRN-CODE TO RPT-DET-TRN-CODE
184500*    RESULT COLUMN AND MESSAGE COLUMN TOGETHER -- AN ACCEPTED
184600*    TRANSACTION HAS NOTHING TO EXPLAIN SO THE MESSAGE IS BLANK.
184700*    ONLY A REJECTED TRANSACTION EVER CARRIES TEXT IN THAT COLUMN.
184800     IF TRN-IS-ACCEPTED
184900         MOVE 'ACCEPTED' TO RPT-DET-RESULT
185000         MOVE SPACES     TO RPT-DET-MESSAGE
185100     ELSE
185200         MOVE 'REJECTED' TO RPT-DET-RESULT
185300         MOVE WS-REJECT-MESSAGE TO RPT-DET-MESSAGE
185400     END-IF
185500     WRITE RPT-LINE-OUT FROM RPT-DETAIL-LINE
185600     ADD 1 TO WS-LINE-CTR.
185700*
185800*    920-WRITE-INQUIRY-DETAIL-LINE -- ONE SUB-LINE PER MATCHED
185900*    POLICY ON AN IQ INQUIRY, WRITTEN BY 485 AS IT SCANS.
186000 920-WRITE-INQUIRY-DETAIL-LINE.
186100*    SAME 60-LINE PAGE BREAK AS 910, APPLIES TO EVERY LINE
186200*    TYPE THE PROGRAM WRITES.  920 COULD HAVE SHARED 910 OUTRIGHT
186300*    BUT THE LINE LAYOUTS DIFFER TOO MUCH TO COMBINE THEM.
186400     IF WS-LINE-CTR > 60
186500         PERFORM 900-WRITE-PAGE-HEADERS
186600     END-IF
186700     WRITE RPT-LINE-OUT FROM RPT-INQUIRY-LINE
186800     ADD 1 TO WS-LINE-CTR.
186900*
187000*    925-WRITE-MATCH-COUNT-LINE -- TRAILS THE LAST SUB-LINE OF
187100*    AN IQ INQUIRY WITH HOW MANY POLICIES MATCHED IN ALL.
187200 925-WRITE-MATCH-COUNT-LINE.
187300*    SAME PAGE-BREAK TEST AS 910/920 -- THE COUNT LINE IS JUST
187400*    ANOTHER LINE AS FAR AS THE 60-LINE BUDGET IS CONCERNED.  NO
187500*    SPECIAL CASE IS MADE FOR IT AT THE BOTTOM OF A PAGE.
187600     IF WS-LINE-CTR > 60
187700         PERFORM 900-WRITE-PAGE-HEADERS
187800     END-IF
187900     WRITE RPT-LINE-OUT FROM RPT-MATCH-COUNT-LINE
188000     ADD 1 TO WS-LINE-CTR.
188100*
188200*    930-WRITE-TRAILER-TOTALS -- ONE FINAL PAGE, EIGHT LINES,
188300*    ONE PER WS-CONTROL-TOTALS FIELD, IN THE SAME ORDER AS THE
188400*    WORKING-STORAGE GROUP.  TRANSACTIONS READ SHOULD ALWAYS
188500*    EQUAL THE SUM OF THE OTHER SEVEN -- THAT IS AUDIT'S CHECK.
188600 930-WRITE-TRAILER-TOTALS.
188700     WRITE RPT-LINE-OUT FROM RPT-TRAILER-HDR AFTER ADVANCING PAGE
188800     WRITE RPT-LINE-OUT FROM RPT-TRAILER-TITLE
188900*    BASE FIGURE FOR THE RECONCILIATION CHECK -- EVERY
189000*    TRANSACTION READ LANDS IN EXACTLY ONE OF THE SEVEN BUCKETS
189100*    BELOW, SO THIS TOTAL MUST EQUAL THEIR SUM.
189200     MOVE 'TRANSACTIONS READ'              TO RPT-TRL-LABEL
189300     MOVE WS-TOT-TRANS-READ                 TO RPT-TRL-VALUE
189400     WRITE RPT-LINE-OUT FROM RPT-TRAILER-LINE
189500*    ACCEPTED CP TRANSACTIONS -- REJECTED ONES NEVER REACH THE
189600*    MINT BLOCK SO THEY NEVER BUMP THIS COUNTER.  THE TRAILER
189700*    TOTAL REFLECTS ONLY POLICIES ACTUALLY WRITTEN TO POLOUT.
189800     MOVE 'POLICIES CREATED'               TO RPT-TRL-LABEL
189900     MOVE WS-TOT-POL-CREATED                TO RPT-TRL-VALUE
190000     WRITE RPT-LINE-OUT FROM RPT-TRAILER-LINE
190100*    ACCEPTED RP TRANSACTIONS -- SAME RULE AS ABOVE, ONE COUNTER
190200*    PER TRANSACTION TYPE.  NONE OF THE SIX COUNTERS ARE SHARED.
190300     MOVE 'POLICIES RENEWED'               TO RPT-TRL-LABEL
190400     MOVE WS-TOT-POL-RENEWED                TO RPT-TRL-VALUE
190500     WRITE RPT-LINE-OUT FROM RPT-TRAILER-LINE
190600*    ACCEPTED XP TRANSACTIONS -- BUMPED AT THE SAME POINT THE
190700*    STATUS IS FLIPPED TO CANCELLED.  A REJECTED CANCEL REQUEST
190800*    NEVER TOUCHES THIS FIELD.
190900     MOVE 'POLICIES CANCELLED'             TO RPT-TRL-LABEL
191000     MOVE WS-TOT-POL-CANCELLED              TO RPT-TRL-VALUE
191100     WRITE RPT-LINE-OUT FROM RPT-TRAILER-LINE
191200*    ACCEPTED SC TRANSACTIONS -- BUMPED AT THE SAME POINT THE
191300*    NEW CLAIM ROW IS APPENDED.  A REJECTED SUBMISSION NEVER
191400*    GROWS THE CLAIM TABLE.
191500     MOVE 'CLAIMS SUBMITTED'               TO RPT-TRL-LABEL
191600     MOVE WS-TOT-CLM-SUBMITTED              TO RPT-TRL-VALUE
191700     WRITE RPT-LINE-OUT FROM RPT-TRAILER-LINE
191800*    ACCEPTED UC TRANSACTIONS SETTING APPROVED -- THE REJECTED
191900*    BRANCH BELOW BUMPS ITS OWN SEPARATE COUNTER.  THE TWO NEVER
192000*    BOTH FIRE FOR THE SAME TRANSACTION.
192100     MOVE 'CLAIMS APPROVED'                TO RPT-TRL-LABEL
192200     MOVE WS-TOT-CLM-APPROVED               TO RPT-TRL-VALUE
192300     WRITE RPT-LINE-OUT FROM RPT-TRAILER-LINE
192400*    ACCEPTED UC TRANSACTIONS SETTING REJECTED -- KEPT SEPARATE
192500*    FROM APPROVED SO AUDIT CAN SEE THE SPLIT.  CLAIMS ASKED FOR
192600*    THIS BREAKOUT SPECIFICALLY, NOT JUST A RAW UC COUNT.
192700     MOVE 'CLAIMS REJECTED'                TO RPT-TRL-LABEL
192800     MOVE WS-TOT-CLM-REJECTED               TO RPT-TRL-VALUE
192900     WRITE RPT-LINE-OUT FROM RPT-TRAILER-LINE
193000*    EVERY REJECT PATH ACROSS ALL SIX TRANSACTION TYPES PLUS
193100*    THE INVALID-TRN-CODE PATH, ALL ROLLED INTO ONE FIGURE.  NO
193200*    BREAKOUT BY TRANSACTION TYPE IS KEPT FOR THIS ONE COUNTER.
193300     MOVE 'TRANSACTIONS IN ERROR'          TO RPT-TRL-LABEL
193400     MOVE WS-TOT-TRANS-ERROR                TO RPT-TRL-VALUE
193500     WRITE RPT-LINE-OUT FROM RPT-TRAILER-LINE.
193600*
193700*    950-TERMINATE-RUN -- CLOSES ALL SIX FILES AND DISPLAYS A
193800*    ONE-LINE OPERATOR MESSAGE CONFIRMING THE RUN COMPLETED AND
193900*    HOW MANY TRANSACTIONS WERE READ.
194000 950-TERMINATE-RUN.
194100*    ALL THREE INPUTS AND ALL THREE OUTPUTS CLOSE TOGETHER --
194200*    THE RUN IS A SINGLE UNIT OF WORK, SO THERE IS NO POINT
194300*    CLOSING THE REPORT AHEAD OF THE MASTERS OR VICE VERSA.
194400     CLOSE POLFILE CLMFILE TRNFILE POLOUT CLMOUT RPTFILE
194500*    OPERATOR CONSOLE MESSAGE -- TRANSACTIONS READ IS THE ONE
194600*    FIGURE THAT TELLS THE NEXT SHIFT THE RUN ACTUALLY SAW INPUT,
194700*    AS OPPOSED TO FINDING AN EMPTY TRNFILE AND EXITING CLEAN.
194800     DISPLAY 'END PROGR: POLCLAIM, TRANS READ: ' WS-TOT-TRANS-READ
194900     CONTINUE.
195000*
195100*    999-ABEND -- REACHED ONLY FROM 110-OPEN-FILES WHEN A FILE
195200*    FAILS TO OPEN.  NOTHING HAS BEEN WRITTEN YET AT THIS POINT
195300*    SO A BARE GOBACK IS SUFFICIENT; THERE IS NO PARTIAL OUTPUT
195400*    TO CLEAN UP.
195500 999-ABEND.
195600*    NO CLOSE HERE ON PURPOSE -- WHICHEVER OPEN FAILED, THE
195700*    FILES THAT DID OPEN SUCCESSFULLY WERE ONLY JUST OPENED AND
195800*    HOLD NOTHING WORTH FLUSHING, SO THE RUN JUST STOPS.
195900     GOBACK.
