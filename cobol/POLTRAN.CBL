000100*================================================================*
000200*        POLTRAN  --  POLICY/CLAIM TRANSACTION RECORD LAYOUT     *
000300*================================================================*
000400*  ONE PHYSICAL LAYOUT CARRIES ALL SIX TRANSACTION CODES READ    *
000500*  FROM TRNFILE.  POLCLAIM TESTS TRN-CODE AND REFERENCES ONLY    *
000600*  THE FIELDS THAT APPLY TO THAT CODE -- SEE THE TRN-CODE TABLE  *
000700*  BELOW.  UNUSED FIELDS ON A GIVEN TRANSACTION ARE BLANK/ZERO.  *
000800*-----------------------------------------------------------------
000900*    CP = CREATE POLICY       RP = RENEW POLICY
001000*    XP = CANCEL POLICY       SC = SUBMIT CLAIM
001100*    UC = UPDATE CLAIM STATUS IQ = POLICY INQUIRY
001200*-----------------------------------------------------------------
001300* 1992-01-14 RCH  ORIGINAL SIX-TRANSACTION LAYOUT (WO 5528)
001400* 1999-02-22 RCH  Y2K -- ALL DATE FIELDS EXPANDED TO 9(8),
001500* 1999-02-22 RCH  CCYYMMDD  (WO 6610-Y2K)
001600*================================================================*
001700 01  TRANSACTION-RECORD-WS.
001800     05  TRN-CODE                    PIC X(02).
001900         88  TRN-CREATE-POLICY           VALUE 'CP'.
002000         88  TRN-RENEW-POLICY            VALUE 'RP'.
002100         88  TRN-CANCEL-POLICY           VALUE 'XP'.
002200         88  TRN-SUBMIT-CLAIM             VALUE 'SC'.
002300         88  TRN-UPDATE-CLAIM             VALUE 'UC'.
002400         88  TRN-POLICY-INQUIRY           VALUE 'IQ'.
002500*    TARGET POLICY -- RP, XP, SC REQUIRE IT, IQ USES IT AS
002600*    AN OPTIONAL FILTER HOOK (CURRENTLY UNUSED BY 260-SERIES)
002700     05  TRN-POLICY-ID                PIC 9(09).
002800*    TARGET CLAIM -- REQUIRED ON UC ONLY
002900     05  TRN-CLAIM-ID                 PIC 9(09).
003000*    CP FIELDS
003100     05  TRN-CUSTOMER-NAME            PIC X(100).
003200     05  TRN-CUSTOMER-EMAIL           PIC X(100).
003300     05  TRN-POLICY-TYPE              PIC X(10).
003400     05  TRN-COVERAGE-AMT             PIC S9(13)V99.
003500     05  TRN-PREMIUM-AMT              PIC S9(13)V99.
003600     05  TRN-START-DATE               PIC 9(08).
003700     05  TRN-START-DATE-X REDEFINES
003800         TRN-START-DATE               PIC X(08).
003900     05  TRN-START-PERIOD REDEFINES
004000         TRN-START-DATE.
004100         10  TRN-START-YEAR           PIC 9(04).
004200         10  TRN-START-MONTH          PIC 9(02).
004300         10  TRN-START-DAY            PIC 9(02).
004400     05  TRN-END-DATE                 PIC 9(08).
004500     05  TRN-END-DATE-X REDEFINES
004600         TRN-END-DATE                 PIC X(08).
004700     05  TRN-END-PERIOD REDEFINES
004800         TRN-END-DATE.
004900         10  TRN-END-YEAR             PIC 9(04).
005000         10  TRN-END-MONTH            PIC 9(02).
005100         10  TRN-END-DAY              PIC 9(02).
005200*    SC FIELDS
005300     05  TRN-DESCRIPTION              PIC X(100).
005400     05  TRN-CLAIM-AMT                PIC S9(13)V99.
005500     05  TRN-INCIDENT-DATE            PIC 9(08).
005600     05  TRN-INCIDENT-DATE-X REDEFINES
005700         TRN-INCIDENT-DATE            PIC X(08).
005800*    UC FIELDS  (TRN-NEW-STATUS DOUBLES AS IQ STATUS FILTER)
005900     05  TRN-NEW-STATUS               PIC X(10).
006000     05  TRN-REJECT-REASON            PIC X(100).
006100*    IQ FILTER -- POLICY NUMBER SUBSTRING, CASE-INSENSITIVE
006200     05  TRN-POLNUM-FILTER            PIC X(20).
006300*    PAD TO 600-BYTE FIXED RECORD, FUTURE EXPANSION
006400     05  FILLER                       PIC X(71).
