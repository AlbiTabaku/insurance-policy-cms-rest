000100*================================================================*
000200*        POLYMAST  --  POLICY MASTER RECORD LAYOUT               *
000300*================================================================*
000400*  USED BY POLCLAIM TO HOLD ONE POLICY MASTER RECORD, BOTH AS    *
000500*  THE FIXED 380-BYTE IMAGE READ FROM POLFILE/WRITTEN TO POLOUT  *
000600*  AND AS THE WORKING COPY POLCLAIM EDITS IN 200-SERIES LOGIC.   *
000700*-----------------------------------------------------------------
000800* 1981-03-11 RCH  ORIGINAL LAYOUT FOR GROUP HEALTH POLICY FILE
000900* 1986-09-30 RCH  ADDED AUTO/HOME/LIFE POLICY TYPES  (WO 4471)
001000* 1992-01-14 RCH  ADDED POLICY-BENEFIT-PERIOD REDEFINES FOR
001100* 1992-01-14 RCH  RENEWAL DATE-MATH (WO 5528)
001200* 1999-02-22 RCH  Y2K -- POL-START-DATE/POL-END-DATE EXPANDED
001300* 1999-02-22 RCH  FROM 9(6) TO 9(8), CCYYMMDD  (WO 6610-Y2K)
001400*================================================================*
001500 01  POLICY-RECORD-WS.
001600*    INTERNAL SEQUENTIAL IDENTIFIER -- ASSIGNED BY POLCLAIM,
001700*    NOT THE EXTERNAL POLICY NUMBER
001800     05  POL-ID                      PIC 9(09).
001900*    EXTERNAL POLICY NUMBER, FORMAT POL-CCYY-NNNNNN
002000     05  POL-NUMBER                  PIC X(20).
002100     05  POL-CUSTOMER-NAME           PIC X(100).
002200     05  POL-CUSTOMER-EMAIL          PIC X(100).
002300*    LINE OF BUSINESS
002400     05  POL-TYPE                    PIC X(10).
002500         88  POL-TYPE-HEALTH             VALUE 'HEALTH'.
002600         88  POL-TYPE-AUTO                VALUE 'AUTO'.
002700         88  POL-TYPE-HOME                VALUE 'HOME'.
002800         88  POL-TYPE-LIFE                VALUE 'LIFE'.
002900     05  POL-COVERAGE-AMT            PIC S9(13)V99.
003000     05  POL-PREMIUM-AMT             PIC S9(13)V99.
003100*    POLICY BENEFIT PERIOD -- START DATE, CCYYMMDD
003200     05  POL-START-DATE              PIC 9(08).
003300     05  POL-START-DATE-X REDEFINES
003400         POL-START-DATE              PIC X(08).
003500     05  POL-START-PERIOD REDEFINES
003600         POL-START-DATE.
003700         10  POL-START-YEAR          PIC 9(04).
003800         10  POL-START-MONTH         PIC 9(02).
003900         10  POL-START-DAY           PIC 9(02).
004000*    POLICY BENEFIT PERIOD -- END DATE, CCYYMMDD
004100     05  POL-END-DATE                PIC 9(08).
004200     05  POL-END-DATE-X REDEFINES
004300         POL-END-DATE                PIC X(08).
004400     05  POL-END-PERIOD REDEFINES
004500         POL-END-DATE.
004600         10  POL-END-YEAR            PIC 9(04).
004700         10  POL-END-MONTH           PIC 9(02).
004800         10  POL-END-DAY             PIC 9(02).
004900     05  POL-STATUS                  PIC X(10).
005000         88  POL-STATUS-ACTIVE            VALUE 'ACTIVE'.
005100         88  POL-STATUS-EXPIRED           VALUE 'EXPIRED'.
005200         88  POL-STATUS-CANCELLED         VALUE 'CANCELLED'.
005300*    PAD TO 380-BYTE FIXED RECORD, FUTURE EXPANSION
005400     05  FILLER                      PIC X(85).
